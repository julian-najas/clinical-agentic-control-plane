000100******************************************************************
000200*    COPYBOOK.     PROPREC                                      *
000300*    SYSTEM.       CLINIC NO-SHOW CONTROL PLANE                 *
000400*    REMARKS.      ONE OUTREACH PROPOSAL PER INCOMING            *
000500*                  APPOINTMENT - THE RISK SCORE, THE LEVEL IT    *
000600*                  MAPPED TO, AND WHETHER THE RESULTING ACTION   *
000700*                  SEQUENCE CLEARED THE CLINIC'S MESSAGING LIMIT.*
000800*    RECORD LTH.   100 BYTES, FIXED, ONE REC PER APPOINTMENT.    *
000900*    CALLED BY.    ORCHNSHW (FD PROPOUT)                         *
001000******************************************************************
001100*  CHANGE LOG
001200*  ----------
001300*  03/02/90 JLS  ORIGINAL LAYOUT.
001400*  06/18/96 RPK  ADDED VIOLATION-TEXT - AUDITORS WANTED THE
001500*                REASON A PROPOSAL WAS REJECTED ON THE RECORD
001600*                ITSELF, NOT JUST IN THE AUDIT LOG (REQ #CL-1187).
001700*  09/30/99 TGD  Y2K - NO DATE FIELDS IN THIS RECORD, NO CHANGE.
001800******************************************************************
001900 01  PROPOSAL-RECORD-OUT.
002000     05  PROPOSAL-ID             PIC X(12).
002100     05  PROPOSAL-ID-R REDEFINES PROPOSAL-ID.
002200         10  PROP-ID-PREFIX      PIC X(05).
002300         10  PROP-ID-SEQ-NBR     PIC X(07).
002400     05  PROP-APPT-ID            PIC X(12).
002500     05  PROP-RISK-SCORE         PIC 9V9(4).
002600     05  PROP-RISK-SCORE-X REDEFINES PROP-RISK-SCORE
002700                                 PIC X(05).
002800     05  PROP-RISK-LEVEL         PIC X(06).
002900         88  PROP-LEVEL-LOW      VALUE "LOW   ".
003000         88  PROP-LEVEL-MEDIUM   VALUE "MEDIUM".
003100         88  PROP-LEVEL-HIGH     VALUE "HIGH  ".
003200     05  PROP-ACTION-COUNT       PIC 9(01).
003300     05  PROP-EXPECTED-LIFT      PIC V9(2).
003400     05  PROP-COMPLIANT-FLAG     PIC X(01).
003500         88  PROP-IS-COMPLIANT   VALUE "Y".
003600         88  PROP-NOT-COMPLIANT  VALUE "N".
003700     05  PROP-VIOLATION-TEXT     PIC X(30).
003800     05  FILLER                  PIC X(31).
