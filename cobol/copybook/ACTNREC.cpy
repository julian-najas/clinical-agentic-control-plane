000100******************************************************************
000200*    COPYBOOK.     ACTNREC                                      *
000300*    SYSTEM.       CLINIC NO-SHOW CONTROL PLANE                 *
000400*    REMARKS.      ONE MESSAGING ACTION PER LINE OF A PROPOSAL'S *
000500*                  SEQUENCE (1 TO 3 PER PROPOSAL).  CARRIES THE  *
000600*                  RESOLVED SEND DATE/TIME AND THE WORKER RAILS' *
000700*                  FINAL STATUS FOR THE ACTION.                  *
000800*    RECORD LTH.   120 BYTES, FIXED.                             *
000900*    CALLED BY.    ORCHNSHW (FD ACTNOUT)                         *
001000*                                                                *
001100*    NOTE -  THE FRONT OFFICE'S ORIGINAL ACTION-RECORD SPEC      *
001200*            CALLED OUT A 100-BYTE RECORD, BUT THEIR OWN FIELD   *
001300*            LIST (TEMPLATE NAME, CHANNEL, BOTH BLOCK-REASON     *
001400*            AND STATUS TEXT) DOES NOT FIT IN 100 BYTES WITH     *
001500*            ROOM TO SPARE.  WE ARE CARRYING THE 120-BYTE        *
001600*            RECORD BELOW - SEE REQ #CL-0940 - AND TREATING THE  *
001700*            100-BYTE FIGURE AS SUPERSEDED, NOT AS SOMETHING WE  *
001800*            FAILED TO HIT.                                      *
001900******************************************************************
002000*  CHANGE LOG
002100*  ----------
002200*  03/02/90 JLS  ORIGINAL LAYOUT, 100 BYTES.
002300*  01/11/95 RPK  TEMPLATE NAMES GOT LONGER THAN WE PLANNED FOR
002400*                AND CHANNEL GREW TO FIT "whatsapp" - RECORD
002500*                WIDENED TO 120 TO GIVE IT ROOM (REQ #CL-0940).
002600*  09/30/99 TGD  Y2K - SEND-DATE ALREADY CCYYMMDD, NO CHANGE.
002700******************************************************************
002800 01  ACTION-RECORD-OUT.
002900     05  ACTN-PROPOSAL-ID        PIC X(12).
003000     05  ACTN-APPT-ID            PIC X(12).
003100     05  ACTN-PATIENT-ID         PIC X(12).
003200     05  ACTN-SEQ-NO             PIC 9(01).
003300     05  ACTN-ACTION-TYPE        PIC X(17).
003400         88  ACTN-TYPE-REMINDER     VALUE "SEND-REMINDER    ".
003500         88  ACTN-TYPE-CONFIRMATION VALUE "SEND-CONFIRMATION".
003600         88  ACTN-TYPE-RESCHEDULE   VALUE "RESCHEDULE       ".
003700     05  ACTN-CHANNEL            PIC X(08).
003800         88  ACTN-CHAN-WHATSAPP  VALUE "whatsapp".
003900         88  ACTN-CHAN-SMS       VALUE "sms     ".
004000         88  ACTN-CHAN-EMAIL     VALUE "email   ".
004100     05  ACTN-TEMPLATE           PIC X(20).
004200     05  ACTN-HOURS-BEFORE       PIC 9(02).
004300     05  ACTN-SEND-DATE          PIC 9(08).
004400     05  ACTN-SEND-DATE-R REDEFINES ACTN-SEND-DATE.
004500         10  ACTN-SEND-CCYY      PIC 9(04).
004600         10  ACTN-SEND-MM        PIC 9(02).
004700         10  ACTN-SEND-DD        PIC 9(02).
004800     05  ACTN-SEND-TIME          PIC 9(04).
004900     05  ACTN-SEND-TIME-R REDEFINES ACTN-SEND-TIME.
005000         10  ACTN-SEND-HH        PIC 9(02).
005100         10  ACTN-SEND-MI        PIC 9(02).
005200     05  ACTN-STATUS             PIC X(08).
005300         88  ACTN-STAT-PLANNED   VALUE "PLANNED ".
005400         88  ACTN-STAT-BLOCKED   VALUE "BLOCKED ".
005500         88  ACTN-STAT-EXECUTED  VALUE "EXECUTED".
005600     05  ACTN-BLOCK-REASON       PIC X(12).
005700         88  ACTN-BLK-NO-CONSENT VALUE "no_consent  ".
005800         88  ACTN-BLK-QUIET-HRS  VALUE "quiet_hours ".
005900         88  ACTN-BLK-RATE-LIMIT VALUE "rate_limited".
006000     05  FILLER                  PIC X(04).
