000100******************************************************************
000200*    COPYBOOK.     APPTREC                                      *
000300*    SYSTEM.       CLINIC NO-SHOW CONTROL PLANE                 *
000400*    REMARKS.      INCOMING APPOINTMENT FEED RECORD, ONE PER    *
000500*                  BOOKED APPOINTMENT, PASSED IN FROM THE       *
000600*                  CLINIC'S SCHEDULING SYSTEM EXTRACT.          *
000700*    RECORD LTH.   120 BYTES, FIXED, ONE REC PER LINE.          *
000800*    CALLED BY.    ORCHNSHW (FD APPTIN)                         *
000900******************************************************************
001000*  CHANGE LOG
001100*  ----------
001200*  03/02/90 JLS  ORIGINAL LAYOUT.
001300*  07/21/94 RPK  ADDED PREV-NO-SHOWS - RISK SCORING COULD NOT
001400*                WEIGH A PATIENT'S HISTORY WITHOUT IT.
001500*  02/09/98 TGD  ADDED WHATSAPP-FLAG FOR THE NEW MESSAGING
001600*                CHANNEL THE CLINIC SIGNED UP FOR (REQ #CL-2209).
001700*  09/30/99 TGD  Y2K - SCHED-DATE WAS ALREADY CCYYMMDD, NO
001800*                WINDOWING NEEDED.  CONFIRMED WITH SCHEDULING.
001900*  04/11/02 MHB  ADDED REDEFINES OF SCHED-DATE/SCHED-TIME SO THE
002000*                RISK SCORER CAN GET AT HOUR/YEAR WITHOUT
002100*                UNSTRING-ING THE WHOLE FIELD EVERY RECORD.
002200******************************************************************
002300 01  APPT-RECORD-IN.
002400     05  APPT-ID                 PIC X(12).
002500     05  APPT-PATIENT-ID         PIC X(12).
002600     05  APPT-CLINIC-ID          PIC X(08).
002700     05  APPT-SCHED-DATE         PIC 9(08).
002800     05  APPT-SCHED-DATE-R REDEFINES APPT-SCHED-DATE.
002900         10  APPT-SCHED-CCYY     PIC 9(04).
003000         10  APPT-SCHED-MM       PIC 9(02).
003100         10  APPT-SCHED-DD       PIC 9(02).
003200     05  APPT-SCHED-TIME         PIC 9(04).
003300     05  APPT-SCHED-TIME-R REDEFINES APPT-SCHED-TIME.
003400         10  APPT-SCHED-HH       PIC 9(02).
003500         10  APPT-SCHED-MI       PIC 9(02).
003600     05  APPT-SCHED-DOW          PIC 9(01).
003700         88  APPT-DOW-MONDAY     VALUE 1.
003800         88  APPT-DOW-FRIDAY     VALUE 5.
003900         88  APPT-DOW-SATURDAY   VALUE 6.
004000         88  APPT-DOW-SUNDAY     VALUE 7.
004100         88  APPT-DOW-TUE-THU    VALUES 2 3 4.
004200     05  APPT-LEAD-DAYS          PIC 9(03).
004300     05  APPT-TREATMENT-TYPE     PIC X(10).
004400         88  APPT-TYPE-HYGIENE   VALUE "hygiene   ".
004500         88  APPT-TYPE-CHECKUP   VALUE "checkup   ".
004600         88  APPT-TYPE-TREATMENT VALUE "treatment ".
004700         88  APPT-TYPE-EMERGENCY VALUE "emergency ".
004800     05  APPT-FIRST-VISIT-FLAG   PIC X(01).
004900         88  APPT-FIRST-VISIT-Y  VALUE "Y".
005000     05  APPT-PREV-NO-SHOWS      PIC 9(02).
005100     05  APPT-PHONE-FLAG         PIC X(01).
005200         88  APPT-PHONE-Y        VALUE "Y".
005300     05  APPT-WHATSAPP-FLAG      PIC X(01).
005400         88  APPT-WHATSAPP-Y     VALUE "Y".
005500     05  APPT-CONSENT-FLAG       PIC X(01).
005600         88  APPT-CONSENT-Y      VALUE "Y".
005700     05  APPT-TICKET-VALUE       PIC 9(05)V99.
005800     05  APPT-TICKET-VALUE-X REDEFINES APPT-TICKET-VALUE
005900                                 PIC X(07).
006000     05  FILLER                  PIC X(49).
