000100******************************************************************
000200*    COPYBOOK.     ABENDREC                                     *
000300*    SYSTEM.       CLINIC NO-SHOW CONTROL PLANE                 *
000400*    REMARKS.      STANDARD DUMP/ABEND LINE, SHARED BY EVERY    *
000500*                  BATCH MAINLINE IN THIS SUITE.  EACH MAINLINE *
000600*                  MOVES ITS CURRENT PARA-NAME INTO THIS AREA   *
000700*                  ON ENTRY TO EVERY PARAGRAPH SO THAT IF THE   *
000800*                  JOB ABENDS, SYSOUT SHOWS WHERE IT DIED.      *
000900*    CALLED BY.    ORCHNSHW, SIMCOHRT, EVNTPROJ (900-1000 RTNS) *
001000******************************************************************
001100*  CHANGE LOG
001200*  ----------
001300*  05/14/90 JLS  ORIGINAL - LIFTED OUT OF DALYEDIT SO ALL THREE
001400*                PATIENT-SIDE JOBS SHARE ONE ABEND LAYOUT.
001500*  11/02/93 RPK  WIDENED ACTUAL-VAL/EXPECTED-VAL TO X(15) - 12
001600*                WAS TOO SHORT FOR A FULL APPT-ID VS COUNT PAIR.
001700*  08/19/99 TGD  Y2K - NO DATE FIELDS HELD HERE, NO CHANGE NEEDED.
001800*                REVIEWED AND SIGNED OFF PER Y2K AUDIT #SR-4471.
001900******************************************************************
002000 01  ABEND-REC.
002100     05  ABEND-TAG               PIC X(08) VALUE "*ABEND**".
002200     05  FILLER                  PIC X(02) VALUE SPACES.
002300     05  PARA-NAME               PIC X(32) VALUE SPACES.
002400     05  FILLER                  PIC X(02) VALUE SPACES.
002500     05  ABEND-REASON            PIC X(40) VALUE SPACES.
002600     05  FILLER                  PIC X(02) VALUE SPACES.
002700     05  EXPECTED-VAL            PIC X(15) VALUE SPACES.
002800     05  FILLER                  PIC X(02) VALUE SPACES.
002900     05  ACTUAL-VAL              PIC X(15) VALUE SPACES.
003000     05  FILLER                  PIC X(14) VALUE SPACES.
