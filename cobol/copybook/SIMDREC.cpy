000100******************************************************************
000200*    COPYBOOK.     SIMDREC                                      *
000300*    SYSTEM.       CLINIC NO-SHOW CONTROL PLANE                 *
000400*    REMARKS.      ONE SYNTHETIC APPOINTMENT FROM THE MONTHLY    *
000500*                  ROI COHORT DEMO.  NOT PRODUCTION TRAFFIC -    *
000600*                  USED TO SHOW THE CLINIC WHAT THE SMS PROGRAM  *
000700*                  IS WORTH BEFORE THEY COMMIT TO IT.            *
000800*    RECORD LTH.   80 BYTES, FIXED.                              *
000900*    CALLED BY.    SIMCOHRT (FD SIMDET)                          *
001000******************************************************************
001100*  CHANGE LOG
001200*  ----------
001300*  02/14/95 RPK  ORIGINAL - BUILT FOR THE SALES DEMO RPK RAN AT
001400*                THE REGIONAL DENTAL ASSOC. CONFERENCE.
001500*  09/30/99 TGD  Y2K - SCHED-DATE ALREADY CCYYMMDD, NO CHANGE.
001600******************************************************************
001700 01  SIM-APPOINTMENT-RECORD.
001800     05  SIMD-APPT-ID            PIC X(12).
001900     05  SIMD-PATIENT-ID         PIC X(12).
002000     05  SIMD-APPT-TYPE          PIC X(10).
002100     05  SIMD-SCHED-DATE         PIC 9(08).
002200     05  SIMD-SCHED-DATE-R REDEFINES SIMD-SCHED-DATE.
002300         10  SIMD-SCHED-CCYY     PIC 9(04).
002400         10  SIMD-SCHED-MM       PIC 9(02).
002500         10  SIMD-SCHED-DD       PIC 9(02).
002600     05  SIMD-SCHED-TIME         PIC 9(04).
002700     05  SIMD-TICKET-EUR         PIC 9(05)V99.
002800     05  SIMD-NOSHOW-BASE-FLAG   PIC X(01).
002900         88  SIMD-NOSHOW-BASE-Y  VALUE "Y".
003000     05  SIMD-SMS-SENT-FLAG      PIC X(01) VALUE "Y".
003100     05  SIMD-SMS-CONF-FLAG      PIC X(01).
003200         88  SIMD-SMS-CONF-Y     VALUE "Y".
003300     05  SIMD-NOSHOW-AFTER-FLAG  PIC X(01).
003400         88  SIMD-NOSHOW-AFTER-Y VALUE "Y".
003500     05  FILLER                  PIC X(23).
