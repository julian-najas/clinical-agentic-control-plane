000100******************************************************************
000200*    COPYBOOK.     AUDTREC                                      *
000300*    SYSTEM.       CLINIC NO-SHOW CONTROL PLANE                 *
000400*    REMARKS.      APPEND-ONLY AUDIT TRAIL LINE.  ORCHNSHW       *
000500*                  WRITES THESE AS IT WORKS EACH APPOINTMENT;    *
000600*                  EVNTPROJ READS THEM BACK FOR THE NIGHTLY      *
000700*                  NO-SHOW RATE PROJECTION.  EVENT-SEQ STANDS    *
000800*                  IN FOR A UUID - IT IS ASSIGNED IN STRICT      *
000900*                  WRITE ORDER AND NEVER REUSED.                 *
001000*    RECORD LTH.   100 BYTES, FIXED.                             *
001100*    CALLED BY.    ORCHNSHW (FD AUDTOUT), EVNTPROJ (FD AUDTIN)   *
001200******************************************************************
001300*  CHANGE LOG
001400*  ----------
001500*  03/09/90 JLS  ORIGINAL LAYOUT.
001600*  06/18/96 RPK  EVENT-TYPE WIDENED TO X(22) - "appointment_
001700*                rescheduled" DID NOT FIT IN X(16).
001800*  09/30/99 TGD  Y2K - NO DATE FIELD STORED HERE, EVENT ORDER IS
001900*                CARRIED BY EVENT-SEQ ALONE.  NO CHANGE NEEDED.
002000******************************************************************
002100 01  AUDIT-EVENT-RECORD.
002200     05  AUDT-EVENT-SEQ          PIC 9(07).
002300     05  AUDT-AGGREGATE-ID       PIC X(12).
002400     05  AUDT-EVENT-TYPE         PIC X(22).
002500         88  AUDT-EVT-RECEIVED    VALUE "appointment_received  ".
002600         88  AUDT-EVT-SCORED      VALUE "risk_scored           ".
002700         88  AUDT-EVT-PROPOSED    VALUE "proposal_created      ".
002800         88  AUDT-EVT-BLOCKED     VALUE "action_blocked        ".
002900         88  AUDT-EVT-EXECUTED    VALUE "action_executed       ".
003000         88  AUDT-EVT-NO-SHOW     VALUE "no_show_recorded      ".
003100         88  AUDT-EVT-CONFIRMED   VALUE "appointment_confirmed ".
003200*** "appointment_rescheduled" RUNS 23 - ONE OVER.  TRUNCATED ON
003300*** WRITE SINCE 96; EVNTPROJ MATCHES ON THIS SAME SHORT STRING.
003400         88  AUDT-EVT-RESCHEDULED VALUE "appointment_reschedule".
003500     05  AUDT-ACTOR              PIC X(08) VALUE "SYSTEM".
003600     05  AUDT-EVENT-DETAIL       PIC X(40).
003700     05  FILLER                  PIC X(11).
