000100******************************************************************
000200*    COPYBOOK.     CNSENT                                       *
000300*    SYSTEM.       CLINIC NO-SHOW CONTROL PLANE                 *
000400*    REMARKS.      IN-MEMORY CONSENT TABLE - ONE ENTRY PER       *
000500*                  PATIENT/CHANNEL PAIR THAT HAS BEEN GRANTED    *
000600*                  OR REVOKED DURING THIS RUN.  BOOTSTRAPPED     *
000700*                  AT 150-BOOTSTRAP-CONSENT FROM THE INCOMING    *
000800*                  APPOINTMENT'S CONSENT-FLAG/PHONE-FLAG/        *
000900*                  WHATSAPP-FLAG.  SEARCHED BY WORKER RAILS      *
001000*                  STEP 1 BEFORE ANY MESSAGE IS PLANNED.         *
001100*                                                                *
001200*                  THIS TABLE USED TO BE THE DDS0001.CONSENT     *
001300*                  DB2 TABLE (SEE THE OLD DCLGEN COMMENTS THIS   *
001400*                  MEMBER WAS CLONED FROM).  WHEN THE CLINIC     *
001500*                  PILOT MOVED OFF THE SHARED DB2 SUBSYSTEM THE  *
001600*                  TABLE CAME ACROSS AS A WORKING-STORAGE ARRAY  *
001700*                  INSTEAD - ONE RUN NEVER SEES MORE PATIENTS    *
001800*                  THAN FIT IN MEMORY, SO THE SQL WAS NOT MISSED.*
001900******************************************************************
002000*  CHANGE LOG
002100*  ----------
002200*  05/02/96 RPK  ORIGINAL - CLONED FROM THE DB2 DCLGEN AND
002300*                FLATTENED TO A WORKING-STORAGE OCCURS TABLE
002400*                (REQ #CL-1310, "GET THIS APPLICATION OFF DB2").
002500*  09/30/99 TGD  Y2K - NO DATE FIELDS CARRIED, NO CHANGE.
002600******************************************************************
002700 01  CONSENT-TABLE.
002800     05  CNST-ENTRY  OCCURS 500 TIMES INDEXED BY CNST-IX.
002900         10  CNST-PATIENT-ID     PIC X(12).
003000         10  CNST-CHANNEL        PIC X(08).
003100             88  CNST-CHAN-SMS       VALUE "sms     ".
003200             88  CNST-CHAN-WHATSAPP  VALUE "whatsapp".
003300         10  CNST-ACTIVE-FLAG    PIC X(01).
003400             88  CNST-IS-ACTIVE      VALUE "Y".
003500             88  CNST-IS-REVOKED     VALUE "N".
003600         10  FILLER              PIC X(09).
003700 01  CNST-CONTROL-FIELDS.
003800     05  CNST-ENTRY-COUNT        PIC S9(4) COMP VALUE ZERO.
003900     05  CNST-MAX-ENTRIES        PIC S9(4) COMP VALUE +500.
004000     05  CNST-FOUND-SW           PIC X(01) VALUE "N".
004100         88  CNST-FOUND              VALUE "Y".
004200         88  CNST-NOT-FOUND           VALUE "N".
