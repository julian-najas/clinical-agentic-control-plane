000100******************************************************************
000200*    COPYBOOK.     CLNPROF                                      *
000300*    SYSTEM.       CLINIC NO-SHOW CONTROL PLANE                 *
000400*    REMARKS.      RUN-TIME PARAMETERS FOR THE ONE CLINIC THIS   *
000500*                  JOB SERVES THIS RUN - PREFERRED OUTREACH      *
000600*                  CHANNEL, DAILY MESSAGE CAP, AND THE QUIET-    *
000700*                  HOURS WINDOW REVENUE-SEQUENCER AND WORKER     *
000800*                  RAILS BOTH READ AGAINST.  CLONED FROM THE     *
000900*                  OLD PROVIDER DCLGEN AND CUT LOOSE FROM DB2    *
001000*                  THE SAME RUN CNSENT WAS (REQ #CL-1310).       *
001100******************************************************************
001200*  CHANGE LOG
001300*  ----------
001400*  05/02/96 RPK  ORIGINAL - CLONED FROM THE PROVIDER DCLGEN.
001500*  11/14/97 RPK  ADDED QUIET-HOUR-START/END - RAILS WAS HARD-
001600*                CODING 22/08 IN THE PARAGRAPH, AUDITORS WANTED
001700*                IT DRIVEN FROM A PARAMETER (REQ #CL-1422).
001800*  09/30/99 TGD  Y2K - NO DATE FIELDS CARRIED, NO CHANGE.
001900******************************************************************
002000 01  CLINIC-PROFILE.
002100     05  CLNP-CLINIC-ID          PIC X(08).
002200     05  CLNP-PREFERRED-CHANNEL  PIC X(08) VALUE "whatsapp".
002300     05  CLNP-MAX-MSGS-PER-DAY   PIC S9(4) COMP VALUE +3.
002400     05  CLNP-QUIET-HOUR-START   PIC S9(4) COMP VALUE +22.
002500     05  CLNP-QUIET-HOUR-END     PIC S9(4) COMP VALUE +8.
002600     05  FILLER                  PIC X(02).
