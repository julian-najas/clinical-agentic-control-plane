000100******************************************************************
000200*    COPYBOOK.     RATECNT                                      *
000300*    SYSTEM.       CLINIC NO-SHOW CONTROL PLANE                 *
000400*    REMARKS.      WORKER RAILS STEP 3 TABLE - HOW MANY          *
000500*                  MESSAGES HAVE ALREADY GONE TO THIS PATIENT    *
000600*                  ON THIS CHANNEL TODAY.  BUMPED EACH TIME AN   *
000700*                  ACTION CLEARS CONSENT AND QUIET-HOURS AND IS  *
000800*                  ABOUT TO BE MARKED EXECUTED.  A NEW TABLE     *
000900*                  EVERY RUN - THIS IS A ROLLING ONE-DAY WINDOW  *
001000*                  AND THE JOB ONLY EVER SEES ONE DAY AT A TIME. *
001100******************************************************************
001200*  CHANGE LOG
001300*  ----------
001400*  06/18/96 RPK  ORIGINAL.
001500*  09/30/99 TGD  Y2K - NO DATE FIELDS CARRIED, NO CHANGE.
001600******************************************************************
001700 01  RATE-COUNT-TABLE.
001800     05  RATE-ENTRY  OCCURS 500 TIMES INDEXED BY RATE-IX.
001900         10  RATE-PATIENT-ID     PIC X(12).
002000         10  RATE-CHANNEL        PIC X(08).
002100         10  RATE-MSG-COUNT      PIC S9(4) COMP VALUE ZERO.
002200         10  FILLER              PIC X(08).
002300 01  RATE-CONTROL-FIELDS.
002400     05  RATE-ENTRY-COUNT        PIC S9(4) COMP VALUE ZERO.
002500     05  RATE-MAX-ENTRIES        PIC S9(4) COMP VALUE +500.
002600     05  RATE-FOUND-SW           PIC X(01) VALUE "N".
002700         88  RATE-FOUND              VALUE "Y".
002800         88  RATE-NOT-FOUND          VALUE "N".
