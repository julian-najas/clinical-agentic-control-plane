000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NSRISK00.
000400 AUTHOR. RENEE P KOVAC.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/06/95.
000700 DATE-COMPILED. 02/06/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*         THIS SUBPROGRAM IS THE NO-SHOW RISK SCORER FOR THE
001300*         CLINIC CONTROL PLANE SYSTEM.  CALLED ONCE PER
001400*         APPOINTMENT FROM ORCHNSHW, IT WEIGHS SIX SIGNALS -
001500*         NO-SHOW HISTORY, FIRST-VISIT, LEAD TIME, TIME OF DAY,
001600*         DAY OF WEEK AND REACHABILITY - INTO ONE SCORE BETWEEN
001700*         0.0000 AND 1.0000, AND MAPS THAT SCORE TO A RISK
001800*         LEVEL OF LOW, MEDIUM OR HIGH.
001900*
002000*         THE SIX WEIGHTS ARE FIXED BY THE CLINICAL COMMITTEE
002100*         AND MUST SUM TO 1.00 - DO NOT CHANGE ONE WITHOUT
002200*         CHANGING THE OTHERS (SEE REQ #CL-0500).
002300*
002400******************************************************************
002500*  CHANGE LOG
002600*  ----------
002700*  02/06/95 RPK  ORIGINAL LAYOUT AND SCORING RULES PER THE
002800*                CLINICAL COMMITTEE'S SIGN-OFF MEMO (REQ #CL-0500).
002900*  08/30/96 RPK  CONTACT FACTOR WAS MISSING THE "EXACTLY ONE
003000*                CHANNEL" CASE - FIXED, WAS SCORING 0.8 FOR
003100*                PHONE-ONLY PATIENTS WHEN IT SHOULD BE 0.3
003200*                (REQ #CL-1140).
003300*  06/18/97 RPK  LEAD-TIME SIGNAL REWORKED - THE OLD TABLE ONLY
003400*                HAD THREE BUCKETS, COMMITTEE ADDED THE ">14
003500*                DAYS OUT" BUCKET BECAUSE THOSE PATIENTS FORGET
003600*                (REQ #CL-1390).
003700*  09/30/99 TGD  Y2K REVIEW - NO DATE WINDOWING LOGIC IN THIS
003800*                MEMBER, LEAD-DAYS ARRIVES ALREADY COMPUTED.  NO
003900*                CHANGE REQUIRED.
004000*  03/14/01 MHB  ROUNDING WAS TRUNCATING THE FOURTH DECIMAL
004100*                INSTEAD OF ROUNDING HALF-UP - AUDITORS CAUGHT A
004200*                SCORE OF .2999 THAT SHOULD HAVE BEEN .3000 AND
004300*                LANDED IN THE WRONG RISK LEVEL (REQ #CL-2015).
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS NEXT-PAGE.
005200 INPUT-OUTPUT SECTION.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 WORKING-STORAGE SECTION.
005800 01  RISK-WEIGHTS.
005900     05  RWT-HISTORY             PIC V999 COMP-3 VALUE .400.
006000     05  RWT-FIRST-VISIT         PIC V999 COMP-3 VALUE .150.
006100     05  RWT-LEAD-TIME           PIC V999 COMP-3 VALUE .150.
006200     05  RWT-TIME-OF-DAY         PIC V999 COMP-3 VALUE .100.
006300     05  RWT-DAY-OF-WEEK         PIC V999 COMP-3 VALUE .100.
006400     05  RWT-CONTACT             PIC V999 COMP-3 VALUE .100.
006500     05  FILLER                  PIC X(02).
006600
006700 01  RISK-SIGNALS.
006800     05  RSIG-HISTORY            PIC V9(4) COMP-3.
006900     05  RSIG-FIRST-VISIT        PIC V9(4) COMP-3.
007000     05  RSIG-LEAD-TIME          PIC V9(4) COMP-3.
007100     05  RSIG-TIME-OF-DAY        PIC V9(4) COMP-3.
007200     05  RSIG-DAY-OF-WEEK        PIC V9(4) COMP-3.
007300     05  RSIG-CONTACT            PIC V9(4) COMP-3.
007400     05  FILLER                  PIC X(02).
007500
007600 01  RISK-WORK-FIELDS.
007700     05  WRK-RAW-SCORE           PIC S9V9(8) COMP-3.
007800     05  WRK-PHONE-AND-WHATSAPP  PIC X(01).
007900         88  WRK-BOTH-CHANNELS       VALUE "B".
008000         88  WRK-ONE-CHANNEL         VALUE "1".
008100         88  WRK-NO-CHANNEL          VALUE "0".
008200     05  FILLER                  PIC X(02).
008300
008400*** SCRATCH HOUR FIELD CARRIED AS A 77-LEVEL THE WAY THE SHOP
008500*** ALWAYS HAS, NOT BUNDLED INTO THE 01 WORK GROUP ABOVE.
008600 77  WRK-HOUR                   PIC S9(4) COMP.
008700
008800 LINKAGE SECTION.
008900 01  RISK-SCORER-REC.
009000     05  RSC-PREV-NO-SHOWS      PIC 9(02).
009100     05  RSC-PREV-NO-SHOWS-R REDEFINES RSC-PREV-NO-SHOWS
009200                                 PIC X(02).
009300     05  RSC-FIRST-VISIT-FLAG   PIC X(01).
009400     05  RSC-LEAD-DAYS          PIC 9(03).
009500     05  RSC-LEAD-DAYS-R REDEFINES RSC-LEAD-DAYS PIC X(03).
009600     05  RSC-LEAD-KNOWN-FLAG    PIC X(01).
009700     05  RSC-SCHED-HH           PIC 9(02).
009800     05  RSC-HOUR-KNOWN-FLAG    PIC X(01).
009900     05  RSC-SCHED-DOW          PIC 9(01).
010000     05  RSC-DOW-KNOWN-FLAG     PIC X(01).
010100     05  RSC-PHONE-FLAG         PIC X(01).
010200     05  RSC-WHATSAPP-FLAG      PIC X(01).
010300*** RESULTS - SET BY THIS PROGRAM, READ BY THE CALLER
010400     05  RSC-RISK-SCORE         PIC 9V9(4).
010500     05  RSC-RISK-SCORE-R REDEFINES RSC-RISK-SCORE.
010600         10  RSC-SCORE-WHOLE    PIC 9(01).
010700         10  RSC-SCORE-DECML    PIC 9(04).
010800     05  RSC-RISK-LEVEL         PIC X(06).
010900         88  RSC-LEVEL-LOW          VALUE "LOW   ".
011000         88  RSC-LEVEL-MEDIUM       VALUE "MEDIUM".
011100         88  RSC-LEVEL-HIGH         VALUE "HIGH  ".
011200     05  FILLER                 PIC X(02).
011300 01  RETURN-CD                  PIC S9(4) COMP.
011400
011500 PROCEDURE DIVISION USING RISK-SCORER-REC, RETURN-CD.
011600     PERFORM 100-SCORE-HISTORY     THRU 100-EXIT.
011700     PERFORM 200-SCORE-FIRST-VISIT THRU 200-EXIT.
011800     PERFORM 300-SCORE-LEAD-TIME   THRU 300-EXIT.
011900     PERFORM 400-SCORE-TIME-OF-DAY THRU 400-EXIT.
012000     PERFORM 500-SCORE-DAY-OF-WEEK THRU 500-EXIT.
012100     PERFORM 600-SCORE-CONTACT     THRU 600-EXIT.
012200     PERFORM 700-WEIGH-AND-ROUND   THRU 700-EXIT.
012300     PERFORM 800-SET-RISK-LEVEL    THRU 800-EXIT.
012400     MOVE ZERO TO RETURN-CD.
012500     GOBACK.
012600
012700 100-SCORE-HISTORY.
012800*** NO-SHOW HISTORY - WEIGHT .40
012900     EVALUATE TRUE
013000         WHEN RSC-PREV-NO-SHOWS = 0
013100             MOVE .0000 TO RSIG-HISTORY
013200         WHEN RSC-PREV-NO-SHOWS = 1
013300             MOVE .5000 TO RSIG-HISTORY
013400         WHEN RSC-PREV-NO-SHOWS = 2
013500             MOVE .7500 TO RSIG-HISTORY
013600         WHEN OTHER
013700             MOVE 1.0000 TO RSIG-HISTORY
013800     END-EVALUATE.
013900 100-EXIT.
014000     EXIT.
014100
014200 200-SCORE-FIRST-VISIT.
014300*** FIRST VISIT - WEIGHT .15
014400     IF RSC-FIRST-VISIT-FLAG = "Y"
014500         MOVE .6000 TO RSIG-FIRST-VISIT
014600     ELSE
014700         MOVE .0000 TO RSIG-FIRST-VISIT.
014800 200-EXIT.
014900     EXIT.
015000
015100 300-SCORE-LEAD-TIME.
015200*** LEAD TIME IN DAYS UNTIL APPOINTMENT - WEIGHT .15
015300     IF RSC-LEAD-KNOWN-FLAG NOT = "Y"
015400         MOVE .3000 TO RSIG-LEAD-TIME
015500         GO TO 300-EXIT.
015600
015700     EVALUATE TRUE
015800         WHEN RSC-LEAD-DAYS < 1
015900             MOVE .7000 TO RSIG-LEAD-TIME
016000         WHEN RSC-LEAD-DAYS < 3
016100             MOVE .3000 TO RSIG-LEAD-TIME
016200         WHEN RSC-LEAD-DAYS <= 14
016300             MOVE .1000 TO RSIG-LEAD-TIME
016400         WHEN OTHER
016500             MOVE .5000 TO RSIG-LEAD-TIME
016600     END-EVALUATE.
016700 300-EXIT.
016800     EXIT.
016900
017000 400-SCORE-TIME-OF-DAY.
017100*** APPOINTMENT HOUR - WEIGHT .10
017200     IF RSC-HOUR-KNOWN-FLAG NOT = "Y"
017300         MOVE .3000 TO RSIG-TIME-OF-DAY
017400         GO TO 400-EXIT.
017500
017600     MOVE RSC-SCHED-HH TO WRK-HOUR.
017700     EVALUATE TRUE
017800         WHEN WRK-HOUR < 9
017900             MOVE .6000 TO RSIG-TIME-OF-DAY
018000         WHEN WRK-HOUR >= 17
018100             MOVE .6000 TO RSIG-TIME-OF-DAY
018200         WHEN WRK-HOUR < 11
018300             MOVE .2000 TO RSIG-TIME-OF-DAY
018400         WHEN OTHER
018500             MOVE .1000 TO RSIG-TIME-OF-DAY
018600     END-EVALUATE.
018700 400-EXIT.
018800     EXIT.
018900
019000 500-SCORE-DAY-OF-WEEK.
019100*** DAY OF WEEK, 1=MONDAY THRU 7=SUNDAY - WEIGHT .10
019200     IF RSC-DOW-KNOWN-FLAG NOT = "Y"
019300         MOVE .3000 TO RSIG-DAY-OF-WEEK
019400         GO TO 500-EXIT.
019500
019600     EVALUATE RSC-SCHED-DOW
019700         WHEN 1
019800         WHEN 5
019900             MOVE .6000 TO RSIG-DAY-OF-WEEK
020000         WHEN 6
020100         WHEN 7
020200             MOVE .4000 TO RSIG-DAY-OF-WEEK
020300         WHEN OTHER
020400             MOVE .1000 TO RSIG-DAY-OF-WEEK
020500     END-EVALUATE.
020600 500-EXIT.
020700     EXIT.
020800
020900 600-SCORE-CONTACT.
021000*** REACHABILITY - PHONE AND/OR WHATSAPP ON FILE - WEIGHT .10
021100     IF RSC-PHONE-FLAG = "Y" AND RSC-WHATSAPP-FLAG = "Y"
021200         MOVE "B" TO WRK-PHONE-AND-WHATSAPP
021300     ELSE
021400         IF RSC-PHONE-FLAG = "Y" OR RSC-WHATSAPP-FLAG = "Y"
021500             MOVE "1" TO WRK-PHONE-AND-WHATSAPP
021600         ELSE
021700             MOVE "0" TO WRK-PHONE-AND-WHATSAPP.
021800
021900     EVALUATE TRUE
022000         WHEN WRK-BOTH-CHANNELS
022100             MOVE .0000 TO RSIG-CONTACT
022200         WHEN WRK-ONE-CHANNEL
022300             MOVE .3000 TO RSIG-CONTACT
022400         WHEN OTHER
022500             MOVE .8000 TO RSIG-CONTACT
022600     END-EVALUATE.
022700 600-EXIT.
022800     EXIT.
022900
023000 700-WEIGH-AND-ROUND.
023100*** SUM OF WEIGHT TIMES SIGNAL, ROUNDED HALF-UP TO 4 DECIMALS,
023200*** THEN CLAMPED TO 0.0000 - 1.0000 (REQ #CL-2015 FIXED THE
023300*** ROUNDING DIRECTION IN 2001 - DO NOT REMOVE "ROUNDED").
023400     COMPUTE WRK-RAW-SCORE ROUNDED =
023500           ( RWT-HISTORY     * RSIG-HISTORY )
023600         + ( RWT-FIRST-VISIT * RSIG-FIRST-VISIT )
023700         + ( RWT-LEAD-TIME   * RSIG-LEAD-TIME )
023800         + ( RWT-TIME-OF-DAY * RSIG-TIME-OF-DAY )
023900         + ( RWT-DAY-OF-WEEK * RSIG-DAY-OF-WEEK )
024000         + ( RWT-CONTACT     * RSIG-CONTACT ).
024100
024200     IF WRK-RAW-SCORE < ZERO
024300         MOVE ZERO TO RSC-RISK-SCORE
024400     ELSE
024500         IF WRK-RAW-SCORE > 1.0000
024600             MOVE 1.0000 TO RSC-RISK-SCORE
024700         ELSE
024800             MOVE WRK-RAW-SCORE TO RSC-RISK-SCORE.
024900 700-EXIT.
025000     EXIT.
025100
025200 800-SET-RISK-LEVEL.
025300     EVALUATE TRUE
025400         WHEN RSC-RISK-SCORE < .3000
025500             SET RSC-LEVEL-LOW TO TRUE
025600         WHEN RSC-RISK-SCORE < .6000
025700             SET RSC-LEVEL-MEDIUM TO TRUE
025800         WHEN OTHER
025900             SET RSC-LEVEL-HIGH TO TRUE
026000     END-EVALUATE.
026100 800-EXIT.
026200     EXIT.
