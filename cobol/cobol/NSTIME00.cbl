000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NSTIME00.
000400 AUTHOR. RENEE P KOVAC.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/09/95.
000700 DATE-COMPILED. 02/09/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*         ACTION-TIME RESOLVER.  GIVEN AN APPOINTMENT'S SCHEDULED
001300*         DATE/TIME AND A NUMBER OF HOURS-BEFORE, RETURNS THE
001400*         ABSOLUTE SEND DATE/TIME THAT MANY HOURS EARLIER.  HAS
001500*         TO CROSS MIDNIGHT, MONTH-END AND YEAR-END CORRECTLY,
001600*         SO IT WALKS THE CALENDAR BACKWARD ONE DAY AT A TIME
001700*         RATHER THAN CALLING A DATE-ARITHMETIC SERVICE - THIS
001800*         SHOP HAS NO SUCH SERVICE FOR CCYYMMDD DATES.
001900*
002000******************************************************************
002100*  CHANGE LOG
002200*  ----------
002300*  02/09/95 RPK  ORIGINAL.
002400*  07/02/96 RPK  LEAP-YEAR TABLE WAS WRONG FOR CENTURY YEARS -
002500*                1900 WAS BEING TREATED AS A LEAP YEAR.  FIXED
002600*                THE RULE TO DIVISIBLE-BY-4-EXCEPT-CENTURY-
002700*                UNLESS-DIVISIBLE-BY-400 (REQ #CL-1200).
002800*  09/30/99 TGD  Y2K REVIEW - CCYY IS FULL 4-DIGIT YEAR THROUGHOUT,
002900*                CENTURY-ROLLOVER ALREADY HANDLED BY 07/02/96 FIX.
003000*                RAN THE 1999-12-31 / 2000-01-01 CASE BY HAND,
003100*                CAME OUT CLEAN.  NO CHANGE REQUIRED.
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS NEXT-PAGE.
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600*** JAN THRU DEC DAY COUNTS, FEB TAKEN AS 28 AND BUMPED TO 29
004700*** FOR LEAP YEARS AT 300-DETERMINE-LEAP-YEAR BELOW.  LOADED AS
004800*** ONE LITERAL AND REDEFINED AS A TABLE - THIS COMPILER WILL
004900*** NOT TAKE A VALUE LIST DIRECTLY ON AN OCCURS ITEM.
005000 01  DAYS-IN-MONTH-LITERAL       PIC 9(24)
005100         VALUE "312831303130313130313031".
005200 01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-LITERAL.
005300     05  DIM-ENTRY OCCURS 12 TIMES PIC 9(02).
005400
005500 01  TIME-WORK-FIELDS.
005600     05  TWK-CCYY                PIC 9(04) COMP.
005700     05  TWK-MM                  PIC 9(02) COMP.
005800     05  TWK-DD                  PIC 9(02) COMP.
005900     05  TWK-HH                  PIC S9(04) COMP.
006000     05  TWK-MI                  PIC 9(02) COMP.
006100     05  TWK-HOURS-LEFT          PIC S9(05) COMP.
006200     05  TWK-DAYS-BACK           PIC S9(05) COMP.
006300     05  TWK-DIM-THIS-MONTH      PIC 9(02) COMP.
006400     05  TWK-REMAINDER           PIC 9(04) COMP.
006500     05  TWK-QUOTIENT            PIC 9(04) COMP.
006600     05  FILLER                  PIC X(02).
006700
006800*** SCRATCH SWITCH CARRIED AS A 77-LEVEL THE WAY THE SHOP ALWAYS
006900*** HAS, NOT BUNDLED INTO THE 01 WORK GROUP ABOVE.
007000 77  TWK-LEAP-YEAR-SW           PIC X(01).
007100     88  TWK-IS-LEAP-YEAR           VALUE "Y".
007200     88  TWK-NOT-LEAP-YEAR          VALUE "N".
007300
007400 LINKAGE SECTION.
007500 01  ACTION-TIME-REC.
007600     05  ATR-SCHED-DATE          PIC 9(08).
007700     05  ATR-SCHED-DATE-R REDEFINES ATR-SCHED-DATE.
007800         10  ATR-SCHED-CCYY      PIC 9(04).
007900         10  ATR-SCHED-MM        PIC 9(02).
008000         10  ATR-SCHED-DD        PIC 9(02).
008100     05  ATR-SCHED-TIME          PIC 9(04).
008200     05  ATR-SCHED-TIME-R REDEFINES ATR-SCHED-TIME.
008300         10  ATR-SCHED-HH        PIC 9(02).
008400         10  ATR-SCHED-MI        PIC 9(02).
008500     05  ATR-HOURS-BEFORE        PIC 9(02).
008600*** RESULTS - SET BY THIS PROGRAM, READ BY THE CALLER
008700     05  ATR-SEND-DATE           PIC 9(08).
008800     05  ATR-SEND-DATE-R REDEFINES ATR-SEND-DATE.
008900         10  ATR-SEND-CCYY       PIC 9(04).
009000         10  ATR-SEND-MM         PIC 9(02).
009100         10  ATR-SEND-DD         PIC 9(02).
009200     05  ATR-SEND-TIME           PIC 9(04).
009300     05  FILLER                 PIC X(02).
009400 01  RETURN-CD                  PIC S9(4) COMP.
009500
009600 PROCEDURE DIVISION USING ACTION-TIME-REC, RETURN-CD.
009700     MOVE ATR-SCHED-CCYY TO TWK-CCYY.
009800     MOVE ATR-SCHED-MM   TO TWK-MM.
009900     MOVE ATR-SCHED-DD   TO TWK-DD.
010000     MOVE ATR-SCHED-HH   TO TWK-HH.
010100     MOVE ATR-SCHED-MI   TO TWK-MI.
010200
010300     COMPUTE TWK-HOURS-LEFT = ATR-HOURS-BEFORE.
010400
010500     PERFORM 100-BACK-UP-HOURS THRU 100-EXIT
010600             UNTIL TWK-HOURS-LEFT = 0.
010700
010800     MOVE TWK-CCYY TO ATR-SEND-CCYY.
010900     MOVE TWK-MM   TO ATR-SEND-MM.
011000     MOVE TWK-DD   TO ATR-SEND-DD.
011100     COMPUTE ATR-SEND-TIME = (TWK-HH * 100) + TWK-MI.
011200
011300     MOVE ZERO TO RETURN-CD.
011400     GOBACK.
011500
011600 100-BACK-UP-HOURS.
011700*** TAKE WHATEVER IS LEFT OF HOURS-BEFORE OFF THE CLOCK, ONE
011800*** CALENDAR DAY'S WORTH AT A TIME SO WE NEVER HAVE TO DEAL
011900*** WITH MORE THAN ONE MIDNIGHT CROSSING PER PASS.
012000     IF TWK-HOURS-LEFT > TWK-HH
012100         COMPUTE TWK-HOURS-LEFT = TWK-HOURS-LEFT - TWK-HH - 1
012200         MOVE 23 TO TWK-HH
012300         PERFORM 200-SUBTRACT-ONE-DAY THRU 200-EXIT
012400     ELSE
012500         COMPUTE TWK-HH = TWK-HH - TWK-HOURS-LEFT
012600         MOVE ZERO TO TWK-HOURS-LEFT.
012700 100-EXIT.
012800     EXIT.
012900
013000 200-SUBTRACT-ONE-DAY.
013100     IF TWK-DD > 1
013200         COMPUTE TWK-DD = TWK-DD - 1
013300         GO TO 200-EXIT.
013400
013500*** ROLLED BACK PAST THE FIRST OF THE MONTH - GO TO THE MONTH
013600*** BEFORE AND SET DD TO ITS LAST DAY.
013700     IF TWK-MM > 1
013800         COMPUTE TWK-MM = TWK-MM - 1
013900     ELSE
014000         MOVE 12 TO TWK-MM
014100         COMPUTE TWK-CCYY = TWK-CCYY - 1.
014200
014300     PERFORM 300-DETERMINE-LEAP-YEAR THRU 300-EXIT.
014400     MOVE DIM-ENTRY(TWK-MM) TO TWK-DIM-THIS-MONTH.
014500     IF TWK-MM = 2 AND TWK-IS-LEAP-YEAR
014600         MOVE 29 TO TWK-DIM-THIS-MONTH.
014700     MOVE TWK-DIM-THIS-MONTH TO TWK-DD.
014800 200-EXIT.
014900     EXIT.
015000
015100 300-DETERMINE-LEAP-YEAR.
015200*** DIVISIBLE BY 4, EXCEPT CENTURY YEARS, UNLESS ALSO DIVISIBLE
015300*** BY 400 (REQ #CL-1200 - 1900 WAS NOT A LEAP YEAR, 2000 WAS).
015400     MOVE "N" TO TWK-LEAP-YEAR-SW.
015500     DIVIDE TWK-CCYY BY 4 GIVING TWK-QUOTIENT
015600             REMAINDER TWK-REMAINDER.
015700     IF TWK-REMAINDER = 0
015800         SET TWK-IS-LEAP-YEAR TO TRUE
015900         DIVIDE TWK-CCYY BY 100 GIVING TWK-QUOTIENT
016000                 REMAINDER TWK-REMAINDER
016100         IF TWK-REMAINDER = 0
016200             SET TWK-NOT-LEAP-YEAR TO TRUE
016300             DIVIDE TWK-CCYY BY 400 GIVING TWK-QUOTIENT
016400                     REMAINDER TWK-REMAINDER
016500             IF TWK-REMAINDER = 0
016600                 SET TWK-IS-LEAP-YEAR TO TRUE.
016700 300-EXIT.
016800     EXIT.
