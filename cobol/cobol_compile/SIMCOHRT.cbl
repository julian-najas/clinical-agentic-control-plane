000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SIMCOHRT.
000400 AUTHOR. RENEE P KOVAC.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/14/95.
000700 DATE-COMPILED. 02/14/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*         COHORT-SIMULATOR / ROI-PROJECTOR.  BUILT FOR THE SALES
001300*         DEMO RPK RAN AT THE REGIONAL DENTAL ASSOC. CONFERENCE -
001400*         THE CLINIC WANTED TO SEE WHAT A MONTH OF THE SMS
001500*         REMINDER PROGRAM WOULD BE WORTH BEFORE THEY SIGNED.
001600*         THIS JOB MANUFACTURES A SYNTHETIC MONTH OF APPOINTMENTS
001700*         (NO REAL PATIENT DATA TOUCHED), RUNS THE SAME NO-SHOW
001800*         BASELINE/REMINDER ARITHMETIC AGAINST IT, AND PRINTS THE
001900*         BEFORE-AND-AFTER DOLLAR PICTURE.
002000*
002100*         THE RANDOM SEQUENCE IS A PARK-MILLER MINIMAL-STANDARD
002200*         GENERATOR (SEED*16807 MOD (2**31-1)) - NOT A TRUE
002300*         RANDOM NUMBER, A REPEATABLE ONE, SO TWO RUNS WITH THE
002400*         SAME SEED PRODUCE THE SAME DEMO NUMBERS FOR THE SALES
002500*         REP TO DEFEND.  NO FUNCTION RANDOM - THIS COMPILER
002600*         LEVEL DOES NOT CARRY THE 1989 INTRINSIC FUNCTION SET.
002700*
002800*         FILES USED -
002900*           SIMDET   - OUTPUT - ONE DETAIL ROW PER SYNTHETIC
003000*                      APPOINTMENT (SIM-APPOINTMENT-RECORD)
003100*           RPTOUT   - OUTPUT - THE ROI REPORT ITSELF
003200*           SYSOUT   - OUTPUT - ABEND DUMP ONLY
003300*
003400******************************************************************
003500*  CHANGE LOG
003600*  ----------
003700*  02/14/95 RPK  ORIGINAL.
003800*  08/30/96 RPK  ADDED SMS-CONFIRMED DRAW TO THE DETAIL RECORD -
003900*                SALES WANTED THE CONFIRM RATE ON THE HANDOUT,
004000*                NOT JUST THE NO-SHOW NUMBERS (REQ #CL-1140).
004100*  09/30/99 TGD  Y2K REVIEW - WRK-BASE-DATE IS CCYYMMDD THROUGHOUT,
004200*                SAME CENTURY-ROLLOVER FIX AS NSTIME00 CARRIED
004300*                FORWARD INTO 300-ADD-DAYS-TO-DATE BELOW (REQ
004400*                #CL-1200).  RAN THE 1999-12-31 COHORT BY HAND.
004500*  03/14/01 MHB  WIDENED WRK-SUM-TICKET TO S9(9)V99 - A 2000-ROW
004600*                SALES DEMO (BIGGER CLINIC GROUP) WAS CLOSE TO
004700*                OVERFLOWING S9(7)V99 (REQ #CL-2015).
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS NEXT-PAGE.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT SIMDET
006400     ASSIGN TO UT-S-SIMDET
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800     SELECT RPTOUT
006900     ASSIGN TO UT-S-RPTOUT
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  SYSOUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 132 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS SYSOUT-REC.
008100 01  SYSOUT-REC  PIC X(132).
008200
008300****** ONE ROW PER SYNTHETIC APPOINTMENT - NOT A REAL PATIENT
008400****** FEED, SEE COPYBOOK REMARKS.
008500 FD  SIMDET
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 80 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS SIMDET-REC.
009100 01  SIMDET-REC  PIC X(80).
009200
009300 FD  RPTOUT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 132 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS RPT-REC.
009900 01  RPT-REC  PIC X(132).
010000
010100** QSAM FILE
010200 WORKING-STORAGE SECTION.
010300
010400 01  FILE-STATUS-CODES.
010500     05  OFCODE                  PIC X(02).
010600         88 CODE-WRITE    VALUE SPACES.
010700
010800 COPY SIMDREC.
010900
011000 COPY ABENDREC.
011100
011200*** RUN PARAMETERS - A REAL RUN OF THIS JOB WOULD PULL THESE FROM
011300*** A PARM CARD.  THE DEMO HARD-CODES THE DEFAULTS SPEC'D BY THE
011400*** SALES DECK - 800 SYNTHETIC APPOINTMENTS, 12% BASELINE NO-SHOW
011500*** RATE, 35% OF THOSE RECOVERED BY THE REMINDER PROGRAM, 7 EURO-
011600*** CENTS PER SMS.
011700 01  RUN-PARAMETERS.
011800     05  PRM-APPT-COUNT          PIC 9(05) COMP VALUE +800.
011900     05  PRM-BASELINE-RATE       PIC V9(4) COMP-3 VALUE .1200.
012000     05  PRM-REDUCTION-RATE      PIC V9(4) COMP-3 VALUE .3500.
012100     05  PRM-CONFIRM-RATE        PIC V9(4) COMP-3 VALUE .5500.
012200     05  PRM-COST-PER-SMS        PIC S9(3)V99 COMP-3 VALUE .07.
012300     05  PRM-PATIENT-COUNT       PIC 9(05) COMP.
012400     05  PRM-WORKING-DAYS        PIC 9(02) COMP VALUE 22.
012500     05  FILLER                  PIC X(04).
012600
012700*** PARK-MILLER MINIMAL-STANDARD LCG - SEED*16807 MOD(2**31-1).
012800*** RNG-SEED STARTS AT 1 AND IS NEVER ALLOWED TO GO TO ZERO - A
012900*** ZERO SEED WOULD STICK THE GENERATOR AT ZERO FOREVER.
013000 01  RNG-FIELDS.
013100     05  RNG-SEED                PIC S9(9) COMP VALUE +1.
013200     05  RNG-MULTIPLIER          PIC S9(9) COMP VALUE +16807.
013300     05  RNG-MODULUS             PIC S9(9) COMP
013400             VALUE +2147483647.
013500     05  RNG-PRODUCT             PIC S9(18) COMP.
013600     05  RNG-QUOTIENT            PIC S9(9) COMP.
013700     05  WRK-RANDOM              PIC V9(6) COMP-3.
013800     05  FILLER                  PIC X(04).
013900
014000*** TYPE-MIX AND BASE-TICKET LITERAL - ONE ROW PER APPOINTMENT
014100*** TYPE, LOADED AS A LITERAL AND REDEFINED AS A TABLE THE SAME
014200*** WAY NSTIME00 LOADS ITS DAYS-IN-MONTH TABLE - THIS COMPILER
014300*** WILL NOT TAKE A VALUE LIST DIRECTLY ON AN OCCURS ITEM.
014400*** CUM-PCT IS THE RUNNING CUTOFF OUT OF 100 USED TO TURN ONE
014500*** RANDOM DRAW INTO A TYPE PICK - HYGIENE 0-29, CHECKUP 30-54,
014600*** TREATMENT 55-89, EMERGENCY 90-99.
014700 01  TYPEMIX-LITERAL.
014800     05  FILLER PIC X(24) VALUE "hygiene   00060001100030".
014900     05  FILLER PIC X(24) VALUE "checkup   00050000900055".
015000     05  FILLER PIC X(24) VALUE "treatment 00120001200090".
015100     05  FILLER PIC X(24) VALUE "emergency 00150000500100".
015200 01  TYPEMIX-TABLE REDEFINES TYPEMIX-LITERAL.
015300     05  TYPEMIX-ENTRY OCCURS 4 TIMES INDEXED BY TYPEMIX-IX.
015400         10  TMX-APPT-TYPE       PIC X(10).
015500         10  TMX-BASE-TICKET     PIC 9(05)V99.
015600         10  TMX-NOSHOW-FACTOR   PIC 9V999.
015700         10  TMX-CUM-PCT         PIC 9(03).
015800
015900 01  WRK-FIELDS.
016000     05  WRK-SEQ-CTR             PIC 9(08) COMP.
016100     05  WRK-SEQ-DISP            PIC 9(08).
016200     05  WRK-PATIENT-IX          PIC 9(05) COMP.
016300     05  WRK-PATIENT-DISP        PIC 9(08).
016400     05  WRK-TYPE-IX             PIC 9(02) COMP.
016500     05  WRK-PICK-PCT            PIC 9(03).
016600     05  WRK-VARIANCE-FACTOR     PIC 9V999.
016700     05  WRK-TICKET-AMT          PIC 9(05)V99.
016800     05  WRK-NOSHOW-PROB         PIC V9(6).
016900     05  WRK-DAY-OFFSET          PIC 9(02) COMP.
017000     05  WRK-ACCEPT-DATE         PIC 9(06).
017100     05  WRK-ACCEPT-DATE-R REDEFINES WRK-ACCEPT-DATE.
017200         10  WRK-ACCEPT-YY       PIC 9(02).
017300         10  WRK-ACCEPT-MM       PIC 9(02).
017400         10  WRK-ACCEPT-DD       PIC 9(02).
017500     05  WRK-CENTURY             PIC 9(02).
017600     05  WRK-BASE-DATE           PIC 9(08).
017700     05  WRK-BASE-DATE-R REDEFINES WRK-BASE-DATE.
017800         10  WRK-BASE-CCYY       PIC 9(04).
017900         10  WRK-BASE-MM         PIC 9(02).
018000         10  WRK-BASE-DD         PIC 9(02).
018100     05  WRK-SCHED-DATE          PIC 9(08).
018200     05  WRK-SCHED-DATE-R REDEFINES WRK-SCHED-DATE.
018300         10  WRK-SCHED-CCYY      PIC 9(04).
018400         10  WRK-SCHED-MM        PIC 9(02).
018500         10  WRK-SCHED-DD        PIC 9(02).
018600     05  WRK-DIM-THIS-MONTH      PIC 9(02) COMP.
018700     05  WRK-LEAP-YEAR-SW        PIC X(01).
018800         88  WRK-IS-LEAP-YEAR        VALUE "Y".
018900         88  WRK-NOT-LEAP-YEAR       VALUE "N".
019000     05  WRK-REMAINDER           PIC 9(04) COMP.
019100     05  WRK-QUOTIENT            PIC 9(04) COMP.
019200     05  WRK-SCHED-HH            PIC 9(02) COMP.
019300     05  WRK-SCHED-MI            PIC 9(02) COMP.
019400     05  WRK-MINUTE-IX           PIC 9(01) COMP.
019500     05  WRK-BASELINE-NOSHOW-SW  PIC X(01).
019600         88  WRK-IS-BASELINE-NOSHOW  VALUE "Y".
019700     05  WRK-PREVENTED-SW        PIC X(01).
019800         88  WRK-IS-PREVENTED        VALUE "Y".
019900     05  FILLER                  PIC X(04).
020000
020100*** SCRATCH SWITCH CARRIED AS A 77-LEVEL THE WAY THE SHOP ALWAYS
020200*** HAS, NOT BUNDLED INTO THE 01 WORK GROUP ABOVE.
020300 77  WRK-TYPE-FOUND-SW          PIC X(01).
020400     88  WRK-TYPE-FOUND             VALUE "Y".
020500     88  WRK-TYPE-NOT-FOUND         VALUE "N".
020600
020700*** MINUTE-OF-THE-QUARTER-HOUR LITERAL - {00,15,30,45} PICKED BY
020800*** A ONE-DIGIT RANDOM INDEX, SAME REDEFINES IDIOM AS ABOVE.
020900 01  MINUTE-LITERAL              PIC X(08) VALUE "00153045".
021000 01  MINUTE-TABLE REDEFINES MINUTE-LITERAL.
021100     05  MIN-ENTRY OCCURS 4 TIMES PIC 9(02).
021200
021300*** JAN THRU DEC DAY COUNTS, SAME LITERAL-REDEFINED-AS-TABLE
021400*** IDIOM NSTIME00 USES - FEB TAKEN AS 28 AND BUMPED TO 29 FOR
021500*** LEAP YEARS AT 310-DETERMINE-LEAP-YEAR BELOW.
021600 01  DAYS-IN-MONTH-LITERAL       PIC 9(24)
021700         VALUE "312831303130313130313031".
021800 01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-LITERAL.
021900     05  DIM-ENTRY OCCURS 12 TIMES PIC 9(02).
022000
022100 01  ZERO-VAL                    PIC 9(01) VALUE 0.
022200 01  ONE-VAL                     PIC 9(01) VALUE 1.
022300
022400 01  COHORT-ACCUMULATORS.
022500     05  ACC-TOTAL-APPTS         PIC 9(07) COMP.
022600     05  ACC-BASELINE-NOSHOWS    PIC 9(07) COMP.
022700     05  ACC-SMS-SENT            PIC 9(07) COMP.
022800     05  ACC-SMS-CONFIRMED       PIC 9(07) COMP.
022900     05  ACC-NOSHOWS-AFTER       PIC 9(07) COMP.
023000     05  ACC-PREVENTED           PIC 9(07) COMP.
023100     05  WRK-SUM-TICKET          PIC S9(9)V99 COMP-3 VALUE ZERO.
023200     05  FILLER                  PIC X(04).
023300
023400 01  ROI-RESULTS.
023500     05  ROI-BASELINE-RATE       PIC S9(3)V99 COMP-3.
023600     05  ROI-AVG-TICKET          PIC S9(7)V99 COMP-3.
023700     05  ROI-BASELINE-LOSS       PIC S9(7)V99 COMP-3.
023800     05  ROI-RECOVERED           PIC S9(7)V99 COMP-3.
023900     05  ROI-SMS-COST-TOTAL      PIC S9(7)V99 COMP-3.
024000     05  ROI-NET                 PIC S9(7)V99 COMP-3.
024100     05  ROI-PERCENT             PIC S9(5)V9 COMP-3.
024200     05  ROI-ANNUAL              PIC S9(7)V99 COMP-3.
024300     05  ROI-DIVISOR-GUARD       PIC S9(7)V99 COMP-3.
024400     05  FILLER                  PIC X(04).
024500
024600 01  WS-HDR-LINE.
024700     05  FILLER                  PIC X(01) VALUE " ".
024800     05  FILLER                  PIC X(40) VALUE
024900         "CLINIC NO-SHOW CONTROL PLANE - ROI DEMO".
025000     05  FILLER                  PIC X(18) VALUE
025100         "  COHORT SIZE:".
025200     05  HDR-COHORT-SIZE-O       PIC ZZZZ9.
025300     05  FILLER                  PIC X(65) VALUE SPACES.
025400
025500 01  WS-BLANK-LINE.
025600     05  FILLER     PIC X(132) VALUE SPACES.
025700
025800 01  WS-SECTION-HDR.
025900     05  FILLER     PIC X(01) VALUE SPACES.
026000     05  SECTION-TITLE-O         PIC X(40).
026100     05  FILLER     PIC X(91) VALUE SPACES.
026200
026300 01  WS-RPT-SUMMARY-LINE.
026400     05  FILLER     PIC X(3) VALUE SPACES.
026500     05  FILLER     PIC X(22) VALUE "TOTAL APPOINTMENTS:".
026600     05  SUM-TOTAL-O             PIC ZZZZ9.
026700     05  FILLER     PIC X(4) VALUE SPACES.
026800     05  FILLER     PIC X(18) VALUE "BASELINE RATE:".
026900     05  SUM-BASE-RATE-O         PIC Z9.99.
027000     05  FILLER     PIC X(4) VALUE SPACES.
027100     05  FILLER     PIC X(13) VALUE "AVG TICKET:".
027200     05  SUM-AVG-TICKET-O        PIC $$,$$9.99.
027300     05  FILLER     PIC X(55) VALUE SPACES.
027400
027500 01  WS-RPT-BASELINE-LINE.
027600     05  FILLER     PIC X(3) VALUE SPACES.
027700     05  FILLER     PIC X(27) VALUE "BASELINE NO-SHOWS:".
027800     05  BASE-NOSHOWS-O          PIC ZZZZ9.
027900     05  FILLER     PIC X(4) VALUE SPACES.
028000     05  FILLER     PIC X(22) VALUE "BASELINE LOST REVENUE:".
028100     05  BASE-LOSS-O             PIC $$$,$$9.99.
028200     05  FILLER     PIC X(55) VALUE SPACES.
028300
028400 01  WS-RPT-WITHSMS-LINE.
028500     05  FILLER     PIC X(3) VALUE SPACES.
028600     05  FILLER     PIC X(16) VALUE "SMS SENT:".
028700     05  SMS-SENT-O              PIC ZZZZ9.
028800     05  FILLER     PIC X(4) VALUE SPACES.
028900     05  FILLER     PIC X(18) VALUE "SMS CONFIRMED:".
029000     05  SMS-CONFIRMED-O         PIC ZZZZ9.
029100     05  FILLER     PIC X(4) VALUE SPACES.
029200     05  FILLER     PIC X(22) VALUE "NO-SHOWS AFTER SMS:".
029300     05  AFTER-NOSHOWS-O         PIC ZZZZ9.
029400     05  FILLER     PIC X(4) VALUE SPACES.
029500     05  FILLER     PIC X(12) VALUE "PREVENTED:".
029600     05  PREVENTED-O             PIC ZZZZ9.
029700     05  FILLER     PIC X(25) VALUE SPACES.
029800
029900 01  WS-RPT-COST-LINE.
030000     05  FILLER     PIC X(3) VALUE SPACES.
030100     05  FILLER     PIC X(25) VALUE "SMS PROGRAM COST TOTAL:".
030200     05  COST-TOTAL-O            PIC $$$,$$9.99.
030300     05  FILLER     PIC X(4) VALUE SPACES.
030400     05  FILLER     PIC X(19) VALUE "REVENUE RECOVERED:".
030500     05  RECOVERED-O             PIC $$$,$$9.99.
030600     05  FILLER     PIC X(54) VALUE SPACES.
030700
030800 01  WS-RPT-ROI-LINE.
030900     05  FILLER     PIC X(3) VALUE SPACES.
031000     05  FILLER     PIC X(13) VALUE "NET BENEFIT:".
031100     05  NET-O                   PIC $$$,$$9.99.
031200     05  FILLER     PIC X(4) VALUE SPACES.
031300     05  FILLER     PIC X(13) VALUE "ROI PERCENT:".
031400     05  ROI-PCT-O               PIC ZZZ9.9.
031500     05  FILLER     PIC X(2) VALUE "%.".
031600     05  FILLER     PIC X(4) VALUE SPACES.
031700     05  FILLER     PIC X(21) VALUE "ANNUALIZED BENEFIT:".
031800     05  ANNUAL-O                PIC $$$,$$$,$$9.99.
031900     05  FILLER     PIC X(27) VALUE SPACES.
032000
032100 PROCEDURE DIVISION.
032200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032300     PERFORM 100-MAINLINE THRU 100-EXIT
032400             VARYING WRK-SEQ-CTR FROM 1 BY 1
032500             UNTIL WRK-SEQ-CTR > PRM-APPT-COUNT.
032600     PERFORM 600-COMPUTE-ROI THRU 600-EXIT.
032700     PERFORM 999-CLEANUP THRU 999-EXIT.
032800     MOVE +0 TO RETURN-CODE.
032900     GOBACK.
033000
033100 000-HOUSEKEEPING.
033200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033300     DISPLAY "******** BEGIN JOB SIMCOHRT ********".
033400
033500     INITIALIZE COHORT-ACCUMULATORS, ROI-RESULTS.
033600     MOVE ZERO TO WRK-SUM-TICKET.
033700
033800*** PATIENT POOL = MAX(N/4, 50) PER THE ROI DECK.
033900     DIVIDE PRM-APPT-COUNT BY 4 GIVING PRM-PATIENT-COUNT.
034000     IF PRM-PATIENT-COUNT < 50
034100         MOVE 50 TO PRM-PATIENT-COUNT.
034200
034300*** SCHEDULE BASE DATE - FIRST WORKING DAY OF THE RUN.  A REAL
034400*** RUN WOULD TAKE THIS FROM A PARM CARD TOO; THE DEMO USES
034500*** TODAY'S DATE SO THE SALES HANDOUT LOOKS CURRENT.  ACCEPT
034600*** FROM DATE ONLY HANDS BACK A 2-DIGIT YEAR, SO THE CENTURY
034700*** HAS TO BE WINDOWED BACK IN (SAME SLIDING WINDOW NSTIME00'S
034800*** SHOP USES ELSEWHERE - YY 00-79 IS 20XX, YY 80-99 IS 19XX).
034900     ACCEPT WRK-ACCEPT-DATE FROM DATE.
035000     IF WRK-ACCEPT-YY < 80
035100         MOVE 20 TO WRK-CENTURY
035200     ELSE
035300         MOVE 19 TO WRK-CENTURY.
035400     COMPUTE WRK-BASE-CCYY = (WRK-CENTURY * 100) + WRK-ACCEPT-YY.
035500     MOVE WRK-ACCEPT-MM TO WRK-BASE-MM.
035600     MOVE WRK-ACCEPT-DD TO WRK-BASE-DD.
035700
035800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
035900
036000 000-EXIT.
036100     EXIT.
036200
036300 100-MAINLINE.
036400     MOVE "100-MAINLINE" TO PARA-NAME.
036500     PERFORM 200-GENERATE-COHORT-ROW THRU 200-EXIT.
036600     PERFORM 700-WRITE-SIM-DETAIL THRU 700-EXIT.
036700 100-EXIT.
036800     EXIT.
036900
037000 200-GENERATE-COHORT-ROW.
037100     MOVE "200-GENERATE-COHORT-ROW" TO PARA-NAME.
037200     INITIALIZE SIM-APPOINTMENT-RECORD.
037300
037400*** APPOINTMENT ID AND PATIENT ID - STABLE PER INDEX, SAME
037500*** PATIENT COMES BACK AROUND EVERY PATIENT-COUNT APPOINTMENTS.
037600*** NOTE - THE FRONT OFFICE'S SAMPLE ID ON THE SPEC SHEET READS
037700*** "APT-SIM-nnnn" (A 4-DIGIT TAIL).  WE CARRY AN 8-DIGIT TAIL
037800*** HERE SO THE SAME PREFIX LOGIC STILL WORKS IF A BIGGER SALES
037900*** DEMO (REQ #CL-2015'S 2000-ROW RUN) PUSHES PAST 9999 ROWS -
038000*** SAME "SIM-" TAG AND 12-BYTE WIDTH AS THE SAMPLE, JUST A
038100*** WIDER COUNTER.  DELIBERATE, NOT A MISS.
038200     MOVE WRK-SEQ-CTR TO WRK-SEQ-DISP.
038300     STRING "SIM-" WRK-SEQ-DISP DELIMITED BY SIZE
038400             INTO SIMD-APPT-ID.
038500
038600     DIVIDE WRK-SEQ-CTR BY PRM-PATIENT-COUNT
038700             GIVING WRK-QUOTIENT
038800             REMAINDER WRK-PATIENT-IX.
038900     ADD 1 TO WRK-PATIENT-IX.
039000     MOVE WRK-PATIENT-IX TO WRK-PATIENT-DISP.
039100     STRING "PAT-" WRK-PATIENT-DISP DELIMITED BY SIZE
039200             INTO SIMD-PATIENT-ID.
039300
039400*** APPOINTMENT TYPE - ONE RANDOM DRAW AGAINST THE CUM-PCT TABLE.
039500     PERFORM 250-NEXT-RANDOM-NBR THRU 250-EXIT.
039600     COMPUTE WRK-PICK-PCT = WRK-RANDOM * 100.
039700     SET WRK-TYPE-NOT-FOUND TO TRUE.
039800     MOVE 1 TO WRK-TYPE-IX.
039900     PERFORM 200-A-SCAN-TYPEMIX THRU 200-A-EXIT
040000             VARYING TYPEMIX-IX FROM 1 BY 1
040100             UNTIL TYPEMIX-IX > 4.
040200     IF WRK-TYPE-NOT-FOUND
040300         MOVE 4 TO WRK-TYPE-IX.
040400
040500     MOVE TMX-APPT-TYPE(WRK-TYPE-IX) TO SIMD-APPT-TYPE.
040600
040700*** TICKET AMOUNT - BASE TICKET FOR THE TYPE, +/- 15% VARIANCE.
040800     PERFORM 250-NEXT-RANDOM-NBR THRU 250-EXIT.
040900     COMPUTE WRK-VARIANCE-FACTOR ROUNDED =
041000             .85 + (WRK-RANDOM * .30).
041100     COMPUTE WRK-TICKET-AMT ROUNDED =
041200             TMX-BASE-TICKET(WRK-TYPE-IX) * WRK-VARIANCE-FACTOR.
041300     MOVE WRK-TICKET-AMT TO SIMD-TICKET-EUR.
041400     ADD WRK-TICKET-AMT TO WRK-SUM-TICKET.
041500
041600*** SCHEDULE - SPREAD ACROSS THE WORKING-DAY WINDOW, HOUR 8-18,
041700*** MINUTE ON THE QUARTER-HOUR.
041800     COMPUTE WRK-DAY-OFFSET =
041900             ((WRK-SEQ-CTR - 1) * PRM-WORKING-DAYS) /
042000             PRM-APPT-COUNT.
042100     MOVE WRK-BASE-DATE TO WRK-SCHED-DATE.
042200     PERFORM 300-ADD-DAYS-TO-DATE THRU 300-EXIT
042300             WRK-DAY-OFFSET TIMES.
042400     MOVE WRK-SCHED-DATE TO SIMD-SCHED-DATE.
042500
042600     PERFORM 250-NEXT-RANDOM-NBR THRU 250-EXIT.
042700     COMPUTE WRK-SCHED-HH = 8 + (WRK-RANDOM * 11).
042800     IF WRK-SCHED-HH > 18
042900         MOVE 18 TO WRK-SCHED-HH.
043000     PERFORM 250-NEXT-RANDOM-NBR THRU 250-EXIT.
043100     COMPUTE WRK-MINUTE-IX = 1 + (WRK-RANDOM * 4).
043200     IF WRK-MINUTE-IX > 4
043300         MOVE 4 TO WRK-MINUTE-IX.
043400     MOVE MIN-ENTRY(WRK-MINUTE-IX) TO WRK-SCHED-MI.
043500     COMPUTE SIMD-SCHED-TIME = (WRK-SCHED-HH * 100) +
043600             WRK-SCHED-MI.
043700
043800*** BASELINE NO-SHOW DRAW - PROBABILITY = BASELINE-RATE TIMES
043900*** THE TYPE FACTOR OUT OF THE TYPEMIX TABLE.
044000     COMPUTE WRK-NOSHOW-PROB =
044100             PRM-BASELINE-RATE * TMX-NOSHOW-FACTOR(WRK-TYPE-IX).
044200     MOVE "N" TO WRK-BASELINE-NOSHOW-SW.
044300     PERFORM 250-NEXT-RANDOM-NBR THRU 250-EXIT.
044400     IF WRK-RANDOM < WRK-NOSHOW-PROB
044500         MOVE "Y" TO WRK-BASELINE-NOSHOW-SW
044600         SET SIMD-NOSHOW-BASE-Y TO TRUE
044700         ADD 1 TO ACC-BASELINE-NOSHOWS.
044800
044900*** SMS GOES TO EVERY APPOINTMENT.  PATIENT CONFIRMS WITH
045000*** PROBABILITY PRM-CONFIRM-RATE.
045100     ADD 1 TO ACC-SMS-SENT.
045200     PERFORM 250-NEXT-RANDOM-NBR THRU 250-EXIT.
045300     IF WRK-RANDOM < PRM-CONFIRM-RATE
045400         SET SIMD-SMS-CONF-Y TO TRUE
045500         ADD 1 TO ACC-SMS-CONFIRMED.
045600
045700*** IF THIS ROW WAS A BASELINE NO-SHOW, THE REMINDER HAS A SHOT
045800*** AT PREVENTING IT - REDUCTION-RATE CHANCE.  IF NOT A BASELINE
045900*** NO-SHOW THERE IS NOTHING TO PREVENT AND NO AFTER-SMS
046000*** NO-SHOW EITHER.
046100     MOVE "N" TO WRK-PREVENTED-SW.
046200     IF WRK-IS-BASELINE-NOSHOW
046300         PERFORM 250-NEXT-RANDOM-NBR THRU 250-EXIT
046400         IF WRK-RANDOM < PRM-REDUCTION-RATE
046500             MOVE "Y" TO WRK-PREVENTED-SW
046600             ADD 1 TO ACC-PREVENTED
046700         ELSE
046800             SET SIMD-NOSHOW-AFTER-Y TO TRUE
046900             ADD 1 TO ACC-NOSHOWS-AFTER.
047000
047100     ADD 1 TO ACC-TOTAL-APPTS.
047200 200-EXIT.
047300     EXIT.
047400
047500 200-A-SCAN-TYPEMIX.
047600*** ONE PASS OF THE CUM-PCT TABLE SCAN - CALLED ONCE PER ROW BY
047700*** THE PERFORM ... VARYING ABOVE.
047800     IF WRK-TYPE-NOT-FOUND AND
047900             WRK-PICK-PCT < TMX-CUM-PCT(TYPEMIX-IX)
048000         SET WRK-TYPE-FOUND TO TRUE
048100         MOVE TYPEMIX-IX TO WRK-TYPE-IX.
048200 200-A-EXIT.
048300     EXIT.
048400
048500 250-NEXT-RANDOM-NBR.
048600*** PARK-MILLER STEP.  RNG-SEED IS CARRIED ACROSS CALLS IN
048700*** WORKING-STORAGE SO EACH DRAW PICKS UP WHERE THE LAST ONE
048800*** LEFT OFF.  RNG-PRODUCT HAS TO BE A DOUBLE-WIDE COMP FIELD -
048900*** THE MULTIPLY CAN RUN PAST 2**31.
049000     COMPUTE RNG-PRODUCT = RNG-SEED * RNG-MULTIPLIER.
049100     DIVIDE RNG-PRODUCT BY RNG-MODULUS GIVING RNG-QUOTIENT
049200             REMAINDER RNG-SEED.
049300     IF RNG-SEED = 0
049400         MOVE 1 TO RNG-SEED.
049500     COMPUTE WRK-RANDOM = RNG-SEED / RNG-MODULUS.
049600 250-EXIT.
049700     EXIT.
049800
049900 300-ADD-DAYS-TO-DATE.
050000*** WALK THE CALENDAR FORWARD ONE DAY, SAME LEAP-YEAR RULE
050100*** NSTIME00 USES WALKING BACKWARD (REQ #CL-1200).
050200     IF WRK-SCHED-MM = 2
050300         PERFORM 310-DETERMINE-LEAP-YEAR THRU 310-EXIT
050400         IF WRK-SCHED-DD >= 28 AND WRK-IS-LEAP-YEAR
050500             MOVE 29 TO WRK-DIM-THIS-MONTH
050600         ELSE
050700             MOVE 28 TO WRK-DIM-THIS-MONTH
050800     ELSE
050900         MOVE DIM-ENTRY(WRK-SCHED-MM) TO WRK-DIM-THIS-MONTH.
051000
051100     IF WRK-SCHED-DD < WRK-DIM-THIS-MONTH
051200         ADD 1 TO WRK-SCHED-DD
051300         GO TO 300-EXIT.
051400
051500     MOVE 1 TO WRK-SCHED-DD.
051600     IF WRK-SCHED-MM < 12
051700         ADD 1 TO WRK-SCHED-MM
051800     ELSE
051900         MOVE 1 TO WRK-SCHED-MM
052000         ADD 1 TO WRK-SCHED-CCYY.
052100 300-EXIT.
052200     EXIT.
052300
052400 310-DETERMINE-LEAP-YEAR.
052500     MOVE "N" TO WRK-LEAP-YEAR-SW.
052600     DIVIDE WRK-SCHED-CCYY BY 4 GIVING WRK-QUOTIENT
052700             REMAINDER WRK-REMAINDER.
052800     IF WRK-REMAINDER = 0
052900         SET WRK-IS-LEAP-YEAR TO TRUE
053000         DIVIDE WRK-SCHED-CCYY BY 100 GIVING WRK-QUOTIENT
053100                 REMAINDER WRK-REMAINDER
053200         IF WRK-REMAINDER = 0
053300             SET WRK-NOT-LEAP-YEAR TO TRUE
053400             DIVIDE WRK-SCHED-CCYY BY 400 GIVING WRK-QUOTIENT
053500                     REMAINDER WRK-REMAINDER
053600             IF WRK-REMAINDER = 0
053700                 SET WRK-IS-LEAP-YEAR TO TRUE.
053800 310-EXIT.
053900     EXIT.
054000
054100 600-COMPUTE-ROI.
054200     MOVE "600-COMPUTE-ROI" TO PARA-NAME.
054300*** AVG_TICKET = SUM TICKET / MAX(TOTAL,1)
054400     MOVE ACC-TOTAL-APPTS TO ROI-DIVISOR-GUARD.
054500     IF ROI-DIVISOR-GUARD < 1
054600         MOVE 1 TO ROI-DIVISOR-GUARD.
054700     COMPUTE ROI-AVG-TICKET ROUNDED =
054800             WRK-SUM-TICKET / ROI-DIVISOR-GUARD.
054900
055000*** BASELINE_RATE = BASELINE-NOSHOWS / MAX(TOTAL,1) * 100 - THE
055100*** NO-SHOW RATE THE COHORT WOULD HAVE SEEN WITH NO SMS PROGRAM
055200*** RUNNING AT ALL, SAME DIVISOR GUARD AS AVG-TICKET ABOVE.
055300     COMPUTE ROI-BASELINE-RATE ROUNDED =
055400             (ACC-BASELINE-NOSHOWS / ROI-DIVISOR-GUARD) * 100.
055500
055600*** BASELINE_LOSS = BASELINE-NOSHOWS * AVG_TICKET
055700     COMPUTE ROI-BASELINE-LOSS ROUNDED =
055800             ACC-BASELINE-NOSHOWS * ROI-AVG-TICKET.
055900
056000*** RECOVERED = PREVENTED * AVG_TICKET
056100     COMPUTE ROI-RECOVERED ROUNDED =
056200             ACC-PREVENTED * ROI-AVG-TICKET.
056300
056400*** SMS_COST_TOTAL = SMS_SENT * COST_PER_SMS
056500     COMPUTE ROI-SMS-COST-TOTAL ROUNDED =
056600             ACC-SMS-SENT * PRM-COST-PER-SMS.
056700
056800*** NET = RECOVERED - SMS_COST_TOTAL
056900     COMPUTE ROI-NET ROUNDED =
057000             ROI-RECOVERED - ROI-SMS-COST-TOTAL.
057100
057200*** ROI_PERCENT = NET / MAX(SMS_COST_TOTAL, .01) * 100
057300     MOVE ROI-SMS-COST-TOTAL TO ROI-DIVISOR-GUARD.
057400     IF ROI-DIVISOR-GUARD < .01
057500         MOVE .01 TO ROI-DIVISOR-GUARD.
057600     COMPUTE ROI-PERCENT ROUNDED =
057700             (ROI-NET / ROI-DIVISOR-GUARD) * 100.
057800
057900*** ANNUAL = NET * 12
058000     COMPUTE ROI-ANNUAL ROUNDED = ROI-NET * 12.
058100 600-EXIT.
058200     EXIT.
058300
058400 700-WRITE-SIM-DETAIL.
058500     MOVE "700-WRITE-SIM-DETAIL" TO PARA-NAME.
058600     WRITE SIMDET-REC FROM SIM-APPOINTMENT-RECORD.
058700 700-EXIT.
058800     EXIT.
058900
059000 750-WRITE-ROI-SUMMARY.
059100     MOVE "750-WRITE-ROI-SUMMARY" TO PARA-NAME.
059200     WRITE RPT-REC FROM WS-BLANK-LINE
059300         AFTER ADVANCING 1.
059400     MOVE PRM-APPT-COUNT TO HDR-COHORT-SIZE-O.
059500     WRITE RPT-REC FROM WS-HDR-LINE
059600         AFTER ADVANCING NEXT-PAGE.
059700     WRITE RPT-REC FROM WS-BLANK-LINE
059800         AFTER ADVANCING 1.
059900     MOVE "COHORT SUMMARY" TO SECTION-TITLE-O.
060000     WRITE RPT-REC FROM WS-SECTION-HDR
060100         AFTER ADVANCING 1.
060200     MOVE ACC-TOTAL-APPTS    TO SUM-TOTAL-O.
060300     MOVE ROI-BASELINE-RATE  TO SUM-BASE-RATE-O.
060400     MOVE ROI-AVG-TICKET     TO SUM-AVG-TICKET-O.
060500     WRITE RPT-REC FROM WS-RPT-SUMMARY-LINE
060600         AFTER ADVANCING 2.
060700 750-EXIT.
060800     EXIT.
060900
061000 760-WRITE-ROI-BASELINE.
061100     MOVE "760-WRITE-ROI-BASELINE" TO PARA-NAME.
061200     MOVE "BASELINE (NO SMS PROGRAM)" TO SECTION-TITLE-O.
061300     WRITE RPT-REC FROM WS-SECTION-HDR
061400         AFTER ADVANCING 2.
061500     MOVE ACC-BASELINE-NOSHOWS  TO BASE-NOSHOWS-O.
061600     MOVE ROI-BASELINE-LOSS     TO BASE-LOSS-O.
061700     WRITE RPT-REC FROM WS-RPT-BASELINE-LINE
061800         AFTER ADVANCING 1.
061900 760-EXIT.
062000     EXIT.
062100
062200 770-WRITE-ROI-WITHSMS.
062300     MOVE "770-WRITE-ROI-WITHSMS" TO PARA-NAME.
062400     MOVE "WITH SMS REMINDER PROGRAM" TO SECTION-TITLE-O.
062500     WRITE RPT-REC FROM WS-SECTION-HDR
062600         AFTER ADVANCING 2.
062700     MOVE ACC-SMS-SENT        TO SMS-SENT-O.
062800     MOVE ACC-SMS-CONFIRMED   TO SMS-CONFIRMED-O.
062900     MOVE ACC-NOSHOWS-AFTER   TO AFTER-NOSHOWS-O.
063000     MOVE ACC-PREVENTED       TO PREVENTED-O.
063100     WRITE RPT-REC FROM WS-RPT-WITHSMS-LINE
063200         AFTER ADVANCING 1.
063300 770-EXIT.
063400     EXIT.
063500
063600 780-WRITE-ROI-COST.
063700     MOVE "780-WRITE-ROI-COST" TO PARA-NAME.
063800     MOVE "COST" TO SECTION-TITLE-O.
063900     WRITE RPT-REC FROM WS-SECTION-HDR
064000         AFTER ADVANCING 2.
064100     MOVE ROI-SMS-COST-TOTAL  TO COST-TOTAL-O.
064200     MOVE ROI-RECOVERED       TO RECOVERED-O.
064300     WRITE RPT-REC FROM WS-RPT-COST-LINE
064400         AFTER ADVANCING 1.
064500 780-EXIT.
064600     EXIT.
064700
064800 790-WRITE-ROI-PCT.
064900     MOVE "790-WRITE-ROI-PCT" TO PARA-NAME.
065000     MOVE "RETURN ON INVESTMENT" TO SECTION-TITLE-O.
065100     WRITE RPT-REC FROM WS-SECTION-HDR
065200         AFTER ADVANCING 2.
065300     MOVE ROI-NET       TO NET-O.
065400     MOVE ROI-PERCENT   TO ROI-PCT-O.
065500     MOVE ROI-ANNUAL    TO ANNUAL-O.
065600     WRITE RPT-REC FROM WS-RPT-ROI-LINE
065700         AFTER ADVANCING 1.
065800     WRITE RPT-REC FROM WS-BLANK-LINE
065900         AFTER ADVANCING 1.
066000 790-EXIT.
066100     EXIT.
066200
066300 800-OPEN-FILES.
066400     MOVE "800-OPEN-FILES" TO PARA-NAME.
066500     OPEN OUTPUT SIMDET, RPTOUT, SYSOUT.
066600 800-EXIT.
066700     EXIT.
066800
066900 850-CLOSE-FILES.
067000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
067100     CLOSE SIMDET, RPTOUT, SYSOUT.
067200 850-EXIT.
067300     EXIT.
067400
067500 999-CLEANUP.
067600     MOVE "999-CLEANUP" TO PARA-NAME.
067700     PERFORM 750-WRITE-ROI-SUMMARY THRU 750-EXIT.
067800     PERFORM 760-WRITE-ROI-BASELINE THRU 760-EXIT.
067900     PERFORM 770-WRITE-ROI-WITHSMS THRU 770-EXIT.
068000     PERFORM 780-WRITE-ROI-COST THRU 780-EXIT.
068100     PERFORM 790-WRITE-ROI-PCT THRU 790-EXIT.
068200
068300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
068400
068500     DISPLAY "** SYNTHETIC APPOINTMENTS GENERATED **".
068600     DISPLAY ACC-TOTAL-APPTS.
068700     DISPLAY "******** NORMAL END OF JOB SIMCOHRT ********".
068800 999-EXIT.
068900     EXIT.
069000
069100 1000-ABEND-RTN.
069200     WRITE SYSOUT-REC FROM ABEND-REC.
069300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
069400     DISPLAY "*** ABNORMAL END OF JOB-SIMCOHRT ***" UPON CONSOLE.
069500     DIVIDE ZERO-VAL INTO ONE-VAL.
