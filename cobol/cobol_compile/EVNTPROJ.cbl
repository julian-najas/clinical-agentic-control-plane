000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  EVNTPROJ.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/21/90.
000700 DATE-COMPILED. 05/21/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*         EVENT PROJECTION.  READS THE AUDIT TRAIL ORCHNSHW LAID
001300*         DOWN FOR THE NIGHT'S RUN AND COUNTS UP WHAT HAPPENED -
001400*         HOW MANY APPOINTMENTS CAME IN, HOW MANY TURNED INTO
001500*         NO-SHOWS, HOW MANY CONFIRMED AND HOW MANY RESCHEDULED -
001600*         AND PRINTS THE CLINIC'S NIGHTLY NO-SHOW RATE.  THIS IS
001700*         A PLAIN SEQUENTIAL PASS, ONE EVENT RECORD AT A TIME -
001800*         THE AUDIT FILE IS NOT KEYED AND DOES NOT NEED TO BE.
001900*
002000*         FILES USED -
002100*           AUDTIN   - INPUT  - THE AUDIT TRAIL (AUDIT-EVENT-REC)
002200*           RPTOUT   - OUTPUT - THE PROJECTION REPORT
002300*           SYSOUT   - OUTPUT - ABEND DUMP ONLY
002400*
002500******************************************************************
002600*  CHANGE LOG
002700*  ----------
002800*  05/21/90 JLS  ORIGINAL.
002900*  06/18/96 RPK  ADDED RESCHEDULED-COUNT TO THE REPORT - SALES
003000*                WANTED TO SHOW HOW MUCH OF THE BASELINE LOAD WAS
003100*                BEING ABSORBED BY RESCHEDULING INSTEAD OF JUST
003200*                SHOWING UP AS A NO-SHOW (REQ #CL-1140).
003300*  09/30/99 TGD  Y2K REVIEW - THIS PROGRAM CARRIES NO DATE FIELDS
003400*                OF ITS OWN, EVENT ORDER COMES FROM AUDT-EVENT-SEQ
003500*                ALONE.  NO CHANGE REQUIRED (REQ #CL-1200).
003600*  04/02/02 MHB  NO-SHOW RATE WAS TRUNCATING TO 2 DECIMALS ON THE
003700*                PRINT LINE - WIDENED WRK-RATE-O TO SHOW 4 SO THE
003800*                NUMBER MATCHES WHAT FINANCE RECONCILES TO
003900*                (REQ #CL-2040).
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS NEXT-PAGE.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT AUDTIN
005600     ASSIGN TO UT-S-AUDTIN
005700       ORGANIZATION IS SEQUENTIAL
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS IFCODE.
006000
006100     SELECT RPTOUT
006200     ASSIGN TO UT-S-RPTOUT
006300       ORGANIZATION IS SEQUENTIAL
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS OFCODE.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SYSOUT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 132 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS SYSOUT-REC.
007500 01  SYSOUT-REC  PIC X(132).
007600
007700 FD  AUDTIN
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 100 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS AUDTIN-REC.
008300 01  AUDTIN-REC  PIC X(100).
008400
008500 FD  RPTOUT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 132 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS RPT-REC.
009100 01  RPT-REC  PIC X(132).
009200
009300 WORKING-STORAGE SECTION.
009400 01  FILE-STATUS-CODES.
009500     05  IFCODE                  PIC X(02).
009600         88  CODE-READ               VALUE SPACES.
009700         88  NO-MORE-EVENTS           VALUE "10".
009800     05  OFCODE                  PIC X(02).
009900         88  CODE-WRITE              VALUE SPACES.
010000     05  FILLER                  PIC X(04).
010100
010200 COPY AUDTREC.
010300 COPY ABENDREC.
010400
010500 01  EVENT-COUNTERS.
010600*** AUDT-EVT-RECEIVED IS "appointment_received" IN THE AUDIT
010700*** LAYOUT (AUDTREC.cpy'S OWN NAME, LIFTED FROM ORCHNSHW'S
010800*** 950-EMIT-AUDIT-EVENT) - THIS IS THE SAME EVENT THE SPEC SHEET
010900*** FROM THE FRONT OFFICE CALLS "INGESTED".  ONE EVENT, TWO NAMES -
011000*** THIS IS THE BUCKET EVNTPROJ TOTALS ON (REQ #CL-1140 REVIEW).
011100     05  EVT-TOTAL-INGESTED      PIC S9(7) COMP VALUE ZERO.
011200     05  EVT-TOTAL-NOSHOW        PIC S9(7) COMP VALUE ZERO.
011300     05  EVT-TOTAL-CONFIRMED     PIC S9(7) COMP VALUE ZERO.
011400     05  EVT-TOTAL-RESCHEDULED   PIC S9(7) COMP VALUE ZERO.
011500     05  EVT-TOTAL-OTHER         PIC S9(7) COMP VALUE ZERO.
011600     05  EVT-RECORDS-READ        PIC S9(7) COMP VALUE ZERO.
011700     05  FILLER                  PIC X(04).
011800
011900*** CROSS-FOOT VIEW - THE FIVE BUCKETS ABOVE LINED UP AS A TABLE
012000*** SO 610-VERIFY-TOTALS CAN ADD THEM WITH A PERFORM VARYING
012100*** INSTEAD OF FIVE SEPARATE ADD STATEMENTS.
012200 01  EVENT-COUNTERS-R REDEFINES EVENT-COUNTERS.
012300     05  EVT-COUNT-ENTRY OCCURS 5 TIMES PIC S9(7) COMP.
012400     05  FILLER                  PIC X(04).
012500
012600 01  WRK-FIELDS.
012700     05  WRK-NOSHOW-RATE         PIC S9(1)V9(4) COMP-3 VALUE ZERO.
012800     05  WRK-RATE-DIVISOR-GUARD  PIC S9(7) COMP VALUE ZERO.
012900     05  WRK-DATE                PIC 9(06).
013000     05  WRK-DATE-R REDEFINES WRK-DATE.
013100         10  WRK-DATE-YY         PIC 9(02).
013200         10  WRK-DATE-MM         PIC 9(02).
013300         10  WRK-DATE-DD         PIC 9(02).
013400     05  WRK-RUN-CCYYMMDD        PIC 9(08).
013500     05  WRK-RUN-CCYYMMDD-R REDEFINES WRK-RUN-CCYYMMDD.
013600         10  WRK-RUN-CCYY        PIC 9(04).
013700         10  WRK-RUN-MM          PIC 9(02).
013800         10  WRK-RUN-DD          PIC 9(02).
013900     05  WRK-FOOT-IX             PIC 9(01) COMP.
014000     05  WRK-FOOT-TOTAL          PIC S9(7) COMP VALUE ZERO.
014100     05  FILLER                  PIC X(04).
014200
014300*** SCRATCH ITEMS CARRIED AS 77-LEVELS THE WAY THE SHOP ALWAYS
014400*** HAS, NOT BUNDLED INTO THE 01 WORK GROUP ABOVE.
014500 77  WRK-CENTURY                PIC 9(02) COMP.
014600 77  MORE-EVENTS-SW             PIC X(01) VALUE "Y".
014700     88  MORE-EVENTS              VALUE "Y".
014800     88  NO-MORE-EVENTS-LEFT       VALUE "N".
014900
015000 01  WS-HDR-LINE.
015100     05  FILLER                  PIC X(01) VALUE " ".
015200     05  FILLER                  PIC X(40) VALUE
015300         "CLINIC NO-SHOW CONTROL PLANE - PROJECTION".
015400     05  FILLER                  PIC X(08) VALUE "RUN DT:".
015500     05  HDR-RUN-DATE-O          PIC 99/99/99.
015600     05  FILLER                  PIC X(75) VALUE SPACES.
015700
015800 01  WS-BLANK-LINE.
015900     05  FILLER                  PIC X(132) VALUE SPACES.
016000
016100 01  WS-SECTION-HDR.
016200     05  FILLER                  PIC X(01) VALUE SPACES.
016300     05  SECTION-TITLE-O         PIC X(40).
016400     05  FILLER                  PIC X(91) VALUE SPACES.
016500
016600 01  WS-RPT-COUNT-LINE.
016700     05  FILLER                  PIC X(03) VALUE SPACES.
016800     05  FILLER                  PIC X(22) VALUE
016900         "APPOINTMENTS INGESTED:".
017000     05  CNT-INGESTED-O          PIC ZZZZ9.
017100     05  FILLER                  PIC X(04) VALUE SPACES.
017200     05  FILLER                  PIC X(16) VALUE "NO-SHOWS:".
017300     05  CNT-NOSHOW-O            PIC ZZZZ9.
017400     05  FILLER                  PIC X(04) VALUE SPACES.
017500     05  FILLER                  PIC X(13) VALUE "CONFIRMED:".
017600     05  CNT-CONFIRMED-O         PIC ZZZZ9.
017700     05  FILLER                  PIC X(41) VALUE SPACES.
017800
017900 01  WS-RPT-RESCHED-LINE.
018000     05  FILLER                  PIC X(03) VALUE SPACES.
018100     05  FILLER                  PIC X(22) VALUE
018200         "RESCHEDULED:".
018300     05  CNT-RESCHED-O           PIC ZZZZ9.
018400     05  FILLER                  PIC X(04) VALUE SPACES.
018500     05  FILLER                  PIC X(16) VALUE "OTHER EVENTS:".
018600     05  CNT-OTHER-O             PIC ZZZZ9.
018700     05  FILLER                  PIC X(70) VALUE SPACES.
018800
018900 01  WS-RPT-RATE-LINE.
019000     05  FILLER                  PIC X(03) VALUE SPACES.
019100     05  FILLER                  PIC X(22) VALUE
019200         "NO-SHOW RATE:".
019300     05  RATE-O                  PIC 9.9(4).
019400     05  FILLER                  PIC X(95) VALUE SPACES.
019500
019600 01  ZERO-VAL                    PIC 9(01) VALUE 0.
019700 01  ONE-VAL                     PIC 9(01) VALUE 1.
019800
019900 PROCEDURE DIVISION.
020000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020100     PERFORM 100-MAINLINE THRU 100-EXIT
020200             UNTIL NO-MORE-EVENTS-LEFT.
020300     PERFORM 600-COMPUTE-RATE THRU 600-EXIT.
020400     PERFORM 610-VERIFY-TOTALS THRU 610-EXIT.
020500     PERFORM 999-CLEANUP THRU 999-EXIT.
020600     MOVE ZERO TO RETURN-CODE.
020700     GOBACK.
020800
020900 000-HOUSEKEEPING.
021000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021100     DISPLAY "******** BEGIN JOB EVNTPROJ ********".
021200     ACCEPT WRK-DATE FROM DATE.
021300     IF WRK-DATE-YY < 80
021400         MOVE 20 TO WRK-CENTURY
021500     ELSE
021600         MOVE 19 TO WRK-CENTURY.
021700     COMPUTE WRK-RUN-CCYY = (WRK-CENTURY * 100) + WRK-DATE-YY.
021800     MOVE WRK-DATE-MM TO WRK-RUN-MM.
021900     MOVE WRK-DATE-DD TO WRK-RUN-DD.
022000     MOVE WRK-DATE TO HDR-RUN-DATE-O.
022100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022200     PERFORM 900-READ-AUDIT-EVENTS THRU 900-EXIT.
022300 000-EXIT.
022400     EXIT.
022500
022600 100-MAINLINE.
022700     MOVE "100-MAINLINE" TO PARA-NAME.
022800     ADD 1 TO EVT-RECORDS-READ.
022900     PERFORM 200-CLASSIFY-EVENT THRU 200-EXIT.
023000     PERFORM 900-READ-AUDIT-EVENTS THRU 900-EXIT.
023100 100-EXIT.
023200     EXIT.
023300
023400 200-CLASSIFY-EVENT.
023500     MOVE "200-CLASSIFY-EVENT" TO PARA-NAME.
023600     EVALUATE TRUE
023700         WHEN AUDT-EVT-RECEIVED
023800             ADD 1 TO EVT-TOTAL-INGESTED
023900         WHEN AUDT-EVT-NO-SHOW
024000             ADD 1 TO EVT-TOTAL-NOSHOW
024100         WHEN AUDT-EVT-CONFIRMED
024200             ADD 1 TO EVT-TOTAL-CONFIRMED
024300         WHEN AUDT-EVT-RESCHEDULED
024400             ADD 1 TO EVT-TOTAL-RESCHEDULED
024500         WHEN OTHER
024600             ADD 1 TO EVT-TOTAL-OTHER
024700     END-EVALUATE.
024800 200-EXIT.
024900     EXIT.
025000
025100*** NO-SHOW RATE = NO-SHOWS OVER INGESTED-TOTAL, ZERO IF NOTHING
025200*** WAS INGESTED (GUARD AGAINST DIVIDE-BY-ZERO ON A QUIET NIGHT).
025300 600-COMPUTE-RATE.
025400     MOVE "600-COMPUTE-RATE" TO PARA-NAME.
025500     MOVE EVT-TOTAL-INGESTED TO WRK-RATE-DIVISOR-GUARD.
025600     IF WRK-RATE-DIVISOR-GUARD = 0
025700         MOVE 1 TO WRK-RATE-DIVISOR-GUARD.
025800     COMPUTE WRK-NOSHOW-RATE ROUNDED =
025900         EVT-TOTAL-NOSHOW / WRK-RATE-DIVISOR-GUARD.
026000     IF EVT-TOTAL-INGESTED = 0
026100         MOVE ZERO TO WRK-NOSHOW-RATE.
026200 600-EXIT.
026300     EXIT.
026400
026500*** CROSS-FOOT THE FIVE BUCKETS AGAINST THE RAW RECORD COUNT -
026600*** IF THEY DO NOT AGREE SOMETHING IN 200-CLASSIFY-EVENT MISSED
026700*** A CASE AND THIS RUN'S NUMBERS ARE NOT TO BE TRUSTED.
026800 610-VERIFY-TOTALS.
026900     MOVE "610-VERIFY-TOTALS" TO PARA-NAME.
027000     MOVE ZERO TO WRK-FOOT-TOTAL.
027100     PERFORM 620-FOOT-ONE-BUCKET THRU 620-EXIT
027200             VARYING WRK-FOOT-IX FROM 1 BY 1
027300             UNTIL WRK-FOOT-IX > 5.
027400     IF WRK-FOOT-TOTAL NOT EQUAL TO EVT-RECORDS-READ
027500         DISPLAY "** WARNING - CROSS-FOOT OUT OF BALANCE **"
027600         DISPLAY "** RECORDS READ  **"
027700         DISPLAY EVT-RECORDS-READ
027800         DISPLAY "** BUCKET TOTAL   **"
027900         DISPLAY WRK-FOOT-TOTAL.
028000 610-EXIT.
028100     EXIT.
028200
028300 620-FOOT-ONE-BUCKET.
028400     MOVE "610-VERIFY-TOTALS" TO PARA-NAME.
028500     ADD EVT-COUNT-ENTRY(WRK-FOOT-IX) TO WRK-FOOT-TOTAL.
028600 620-EXIT.
028700     EXIT.
028800
028900 700-WRITE-PROJECTION-RPT.
029000     MOVE "700-WRITE-PROJECTION-RPT" TO PARA-NAME.
029100     WRITE RPT-REC FROM WS-HDR-LINE
029200         AFTER ADVANCING NEXT-PAGE.
029300     WRITE RPT-REC FROM WS-BLANK-LINE
029400         AFTER ADVANCING 1.
029500
029600     MOVE "EVENT COUNTS" TO SECTION-TITLE-O.
029700     WRITE RPT-REC FROM WS-SECTION-HDR
029800         AFTER ADVANCING 1.
029900     MOVE EVT-TOTAL-INGESTED  TO CNT-INGESTED-O.
030000     MOVE EVT-TOTAL-NOSHOW    TO CNT-NOSHOW-O.
030100     MOVE EVT-TOTAL-CONFIRMED TO CNT-CONFIRMED-O.
030200     WRITE RPT-REC FROM WS-RPT-COUNT-LINE
030300         AFTER ADVANCING 2.
030400
030500     MOVE EVT-TOTAL-RESCHEDULED TO CNT-RESCHED-O.
030600     MOVE EVT-TOTAL-OTHER       TO CNT-OTHER-O.
030700     WRITE RPT-REC FROM WS-RPT-RESCHED-LINE
030800         AFTER ADVANCING 1.
030900
031000     MOVE "NO-SHOW RATE PROJECTION" TO SECTION-TITLE-O.
031100     WRITE RPT-REC FROM WS-SECTION-HDR
031200         AFTER ADVANCING 2.
031300     MOVE WRK-NOSHOW-RATE TO RATE-O.
031400     WRITE RPT-REC FROM WS-RPT-RATE-LINE
031500         AFTER ADVANCING 1.
031600     WRITE RPT-REC FROM WS-BLANK-LINE
031700         AFTER ADVANCING 1.
031800 700-EXIT.
031900     EXIT.
032000
032100 800-OPEN-FILES.
032200     MOVE "800-OPEN-FILES" TO PARA-NAME.
032300     OPEN INPUT AUDTIN.
032400     OPEN OUTPUT RPTOUT, SYSOUT.
032500 800-EXIT.
032600     EXIT.
032700
032800 850-CLOSE-FILES.
032900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
033000     CLOSE AUDTIN, RPTOUT, SYSOUT.
033100 850-EXIT.
033200     EXIT.
033300
033400 900-READ-AUDIT-EVENTS.
033500     MOVE "900-READ-AUDIT-EVENTS" TO PARA-NAME.
033600     READ AUDTIN INTO AUDIT-EVENT-RECORD
033700         AT END
033800             MOVE "N" TO MORE-EVENTS-SW
033900     END-READ.
034000 900-EXIT.
034100     EXIT.
034200
034300 999-CLEANUP.
034400     MOVE "999-CLEANUP" TO PARA-NAME.
034500     PERFORM 700-WRITE-PROJECTION-RPT THRU 700-EXIT.
034600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034700
034800     DISPLAY "** AUDIT EVENTS READ **".
034900     DISPLAY EVT-RECORDS-READ.
035000     DISPLAY "** APPOINTMENTS INGESTED **".
035100     DISPLAY EVT-TOTAL-INGESTED.
035200     DISPLAY "** NO-SHOWS **".
035300     DISPLAY EVT-TOTAL-NOSHOW.
035400
035500     DISPLAY "******** NORMAL END OF JOB EVNTPROJ ********".
035600 999-EXIT.
035700     EXIT.
035800
035900 1000-ABEND-RTN.
036000     MOVE "*ABEND**" TO ABEND-TAG.
036100     WRITE SYSOUT-REC FROM ABEND-REC.
036200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036300     DISPLAY "*** ABNORMAL END OF JOB-EVNTPROJ ***" UPON CONSOLE.
036400     DIVIDE ZERO-VAL INTO ONE-VAL.
