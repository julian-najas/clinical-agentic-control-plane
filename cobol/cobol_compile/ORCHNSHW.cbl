000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ORCHNSHW.
000300 AUTHOR. RENEE P KOVAC.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/06/95.
000600 DATE-COMPILED. 02/06/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE MAIN BATCH DRIVER FOR THE CLINIC NO-SHOW
001300*          CONTROL PLANE.  IT READS ONE APPOINTMENT RECORD PER
001400*          LINE FROM THE CLINIC'S SCHEDULING EXTRACT AND FOR
001500*          EACH ONE:
001600*
001700*            - BOOTSTRAPS MESSAGING CONSENT FROM THE RECORD
001800*            - CALLS NSRISK00 TO SCORE NO-SHOW RISK
001900*            - BUILDS THE FIXED MESSAGE SEQUENCE FOR THE RISK
002000*              LEVEL (REVENUE-SEQUENCER)
002100*            - CALLS NSTIME00 TO RESOLVE EACH ACTION'S SEND
002200*              DATE/TIME
002300*            - CHECKS THE SEQUENCE AGAINST THE CLINIC'S DAILY
002400*              MESSAGE LIMIT (COMPLIANCE-VALIDATOR)
002500*            - RUNS EACH ACTION THROUGH CONSENT, QUIET-HOURS
002600*              AND RATE-LIMIT RAILS BEFORE LETTING IT EXECUTE
002700*            - WRITES THE PROPOSAL AND ACTION RECORDS AND LOGS
002800*              EVERY STEP TO THE AUDIT-EVENT FILE
002900*
003000*          A BATCH RUN SUMMARY PRINTS AT END OF JOB.
003100*
003200******************************************************************
003300*
003400*          INPUT FILE               -   APPTIN  (APPOINTMENTS)
003500*          OUTPUT FILE              -   PROPOUT (PROPOSALS)
003600*          OUTPUT FILE              -   ACTNOUT (ACTIONS)
003700*          OUTPUT FILE              -   AUDTOUT (AUDIT EVENTS)
003800*          PRINT FILE               -   SYSOUT  (RUN SUMMARY)
003900*          DUMP FILE                -   SYSOUT
004000*
004100******************************************************************
004200*  CHANGE LOG
004300*  ----------
004400*  02/06/95 RPK  ORIGINAL - REQ #CL-0500, CLINICAL COMMITTEE
004500*                SIGN-OFF ON THE SCORING/SEQUENCING RULES.
004600*  08/30/96 RPK  ADDED CONSENT BOOTSTRAP STEP - WE WERE RUNNING
004700*                RAILS AGAINST AN EMPTY CONSENT TABLE AND
004800*                BLOCKING EVERY ACTION (REQ #CL-1140).
004900*  06/18/97 RPK  RATE-LIMIT RAIL ADDED, THIRD OF THE THREE -
005000*                CLINIC WAS GETTING COMPLAINTS ABOUT TOO MANY
005100*                WHATSAPP MESSAGES TO THE SAME PATIENT IN ONE
005200*                DAY (REQ #CL-1390).
005300*  09/30/99 TGD  Y2K REVIEW - SCHED-DATE ALREADY CCYYMMDD
005400*                THROUGHOUT, NSTIME00 ALREADY FIXED FOR CENTURY
005500*                ROLLOVER.  RAN A TEST FILE DATED 2000-01-01
005600*                THROUGH THE JOB, CAME OUT CLEAN.  NO CHANGE.
005700*  03/14/01 MHB  SUM-EXPECTED-LIFT WAS OVERFLOWING ON LARGE
005800*                RUNS - WIDENED TO S9(7)V99 (REQ #CL-2015).
005900******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS NEXT-PAGE.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT SYSOUT
007000     ASSIGN TO UT-S-SYSOUT
007100       ORGANIZATION IS SEQUENTIAL.
007200
007300     SELECT APPTIN
007400     ASSIGN TO UT-S-APPTIN
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS IFCODE.
007700
007800     SELECT PROPOUT
007900     ASSIGN TO UT-S-PROPOUT
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200
008300     SELECT ACTNOUT
008400     ASSIGN TO UT-S-ACTNOUT
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800     SELECT AUDTOUT
008900     ASSIGN TO UT-S-AUDTOUT
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS OFCODE.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  SYSOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 132 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SYSOUT-REC.
010100 01  SYSOUT-REC  PIC X(132).
010200
010300****** ONE RECORD PER BOOKED APPOINTMENT FROM THE SCHEDULING
010400****** SYSTEM EXTRACT.  NO REQUIRED SORT ORDER.
010500 FD  APPTIN
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 120 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS APPTIN-REC.
011100 01  APPTIN-REC  PIC X(120).
011200
011300****** ONE RECORD PER APPOINTMENT PROCESSED, COMPLIANT OR NOT.
011400 FD  PROPOUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 100 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS PROPOUT-REC.
012000 01  PROPOUT-REC  PIC X(100).
012100
012200****** ONE TO THREE RECORDS PER COMPLIANT PROPOSAL.
012300 FD  ACTNOUT
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 120 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS ACTNOUT-REC.
012900 01  ACTNOUT-REC  PIC X(120).
013000
013100****** APPEND-ONLY.  EVNTPROJ READS THIS FILE BACK FOR THE
013200****** NIGHTLY NO-SHOW RATE PROJECTION.
013300 FD  AUDTOUT
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 100 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS AUDTOUT-REC.
013900 01  AUDTOUT-REC  PIC X(100).
014000
014100 WORKING-STORAGE SECTION.
014200 01  FILE-STATUS-CODES.
014300     05  IFCODE                  PIC X(02).
014400         88  CODE-READ               VALUE SPACES.
014500         88  NO-MORE-DATA            VALUE "10".
014600     05  OFCODE                  PIC X(02).
014700         88  CODE-WRITE              VALUE SPACES.
014800
014900 COPY APPTREC.
015000 COPY PROPREC.
015100 COPY ACTNREC.
015200 COPY AUDTREC.
015300 COPY CNSENT.
015400 COPY CLNPROF.
015500 COPY RATECNT.
015600 COPY ABENDREC.
015700
015800******************************************************************
015900* REVENUE-SEQUENCER TEMPLATE - ONE ROW PER ACTION THAT CAN
016000* APPEAR IN A RISK LEVEL'S FIXED SEQUENCE.  LOADED AS ONE
016100* LITERAL AND REDEFINED AS A TABLE, SAME AS THE CALENDAR TABLE
016200* IN NSTIME00 - THIS COMPILER WILL NOT TAKE VALUE LISTS ON AN
016300* OCCURS ITEM.  CLINICAL COMMITTEE OWNS THIS SEQUENCE, SEE
016400* REQ #CL-0500 - DO NOT HAND-EDIT WITHOUT THEIR SIGN-OFF.
016500******************************************************************
016600 01  ACTSEQT-LITERAL.
016700     05  FILLER PIC X(41) VALUE
016800         "L1SEND-REMINDER    confirm_reminder_v2 24".
016900     05  FILLER PIC X(41) VALUE
017000         "M1SEND-REMINDER    confirm_reminder_v2 48".
017100     05  FILLER PIC X(41) VALUE
017200         "M2SEND-CONFIRMATIONurgency_short       24".
017300     05  FILLER PIC X(41) VALUE
017400         "H1SEND-REMINDER    confirm_reminder_v2 48".
017500     05  FILLER PIC X(41) VALUE
017600         "H2SEND-CONFIRMATIONurgency_short       24".
017700     05  FILLER PIC X(41) VALUE
017800         "H3RESCHEDULE       reschedule_offer    02".
017900 01  ACTSEQT-TABLE REDEFINES ACTSEQT-LITERAL.
018000     05  ACTSEQT-ENTRY OCCURS 6 TIMES INDEXED BY ACTSEQT-IX.
018100         10  ACTSEQT-LEVEL-CD    PIC X(01).
018200         10  ACTSEQT-SEQ-NO      PIC 9(01).
018300         10  ACTSEQT-ACTION-TYPE PIC X(17).
018400         10  ACTSEQT-TEMPLATE    PIC X(20).
018500         10  ACTSEQT-HOURS-BEF   PIC 9(02).
018600
018700 01  CONTROL-TOTALS.
018800     05  TOT-RECORDS-READ        PIC 9(07) COMP.
018900     05  TOT-LOW-COUNT           PIC 9(07) COMP.
019000     05  TOT-MEDIUM-COUNT        PIC 9(07) COMP.
019100     05  TOT-HIGH-COUNT          PIC 9(07) COMP.
019200     05  TOT-COMPLIANT-COUNT     PIC 9(07) COMP.
019300     05  TOT-REJECTED-COUNT      PIC 9(07) COMP.
019400     05  TOT-ACTIONS-PLANNED     PIC 9(07) COMP.
019500     05  TOT-ACTIONS-EXECUTED    PIC 9(07) COMP.
019600     05  TOT-ACTIONS-BLOCKED     PIC 9(07) COMP.
019700     05  TOT-BLOCKED-NO-CONSENT  PIC 9(07) COMP.
019800     05  TOT-BLOCKED-QUIET-HRS   PIC 9(07) COMP.
019900     05  TOT-BLOCKED-RATE-LIMIT  PIC 9(07) COMP.
020000     05  TOT-SUM-EXPECTED-LIFT   PIC S9(7)V99 COMP-3.
020100     05  FILLER                  PIC X(04).
020200
020300*** THE THREE BLOCKED-REASON COUNTERS LINED UP AS A TABLE SO
020400*** 999-CLEANUP CAN CROSS-FOOT THEM AGAINST TOT-ACTIONS-BLOCKED
020500*** WITH A PERFORM VARYING INSTEAD OF THREE SEPARATE ADDS.
020600 01  BLOCKED-REASON-TOTALS REDEFINES CONTROL-TOTALS.
020700     05  FILLER                  PIC 9(07) COMP.
020800     05  FILLER                  PIC 9(07) COMP.
020900     05  FILLER                  PIC 9(07) COMP.
021000     05  FILLER                  PIC 9(07) COMP.
021100     05  FILLER                  PIC 9(07) COMP.
021200     05  FILLER                  PIC 9(07) COMP.
021300     05  FILLER                  PIC 9(07) COMP.
021400     05  FILLER                  PIC 9(07) COMP.
021500     05  FILLER                  PIC 9(07) COMP.
021600     05  BLKD-REASON-ENTRY OCCURS 3 TIMES PIC 9(07) COMP.
021700     05  FILLER                  PIC S9(7)V99 COMP-3.
021800     05  FILLER                  PIC X(04).
021900
022000 01  RUN-WORK-FIELDS.
022100     05  WRK-PROP-SEQ-NBR        PIC 9(07) COMP.
022200     05  WRK-PROP-SEQ-DISP       PIC 9(07).
022300     05  WRK-EVENT-SEQ-CTR       PIC 9(07) COMP.
022400     05  WRK-LEVEL-CD            PIC X(01).
022500     05  WRK-CHANNEL             PIC X(08).
022600     05  WRK-SEQ-NO              PIC 9(01) COMP.
022700     05  WRK-CALC-RET-CODE       PIC S9(4) COMP.
022800     05  WRK-DATE                PIC 9(06).
022900     05  WRK-DATE-R REDEFINES WRK-DATE.
023000         10  WRK-DATE-YY         PIC 9(02).
023100         10  WRK-DATE-MM         PIC 9(02).
023200         10  WRK-DATE-DD         PIC 9(02).
023300     05  WRK-AUDIT-DETAIL        PIC X(40).
023400     05  WRK-IDEMP-KEY           PIC X(40).
023500     05  WRK-RAILS-BLOCKED-SW    PIC X(01).
023600         88  WRK-RAILS-BLOCKED       VALUE "Y".
023700         88  WRK-RAILS-CLEARED       VALUE "N".
023800     05  WRK-TEMPLATE-IX         PIC 9(02) COMP.
023900     05  WRK-RATE-ROW-IX         PIC S9(4) COMP.
024000     05  WRK-FOOT-IX             PIC 9(01) COMP.
024100     05  WRK-FOOT-TOTAL          PIC 9(07) COMP.
024200     05  FILLER                  PIC X(04).
024300
024400*** SCRATCH SWITCHES CARRIED AS 77-LEVELS THE WAY THE SHOP ALWAYS
024500*** HAS, NOT BUNDLED INTO THE 01 WORK GROUPS ABOVE.
024600 77  WRK-TEMPLATE-FOUND-SW      PIC X(01).
024700     88  WRK-TEMPLATE-FOUND        VALUE "Y".
024800     88  WRK-TEMPLATE-NOT-FOUND    VALUE "N".
024900 77  MORE-DATA-SW               PIC X(01) VALUE "Y".
025000     88  NO-MORE-APPOINTMENTS       VALUE "N".
025100
025200 01  ZERO-VAL                   PIC 9(01) VALUE 0.
025300 01  ONE-VAL                    PIC 9(01) VALUE 1.
025400
025500******************************************************************
025600* EVENT IDEMPOTENCY KEYS ALREADY APPENDED THIS RUN.  SIZED FOR
025700* ONE DAY'S WORTH OF TRAFFIC - IF THE TABLE FILLS, 950-EMIT-
025800* AUDIT-EVENT SKIPS THE DEDUP CHECK AND APPENDS ANYWAY RATHER
025900* THAN ABEND THE JOB (REQ #CL-1422, AUDITORS PREFERRED A
026000* POSSIBLE DUPLICATE OVER A DEAD BATCH RUN).
026100******************************************************************
026200 01  IDEMPOTENCY-TABLE.
026300     05  IDEMP-ENTRY OCCURS 3000 TIMES INDEXED BY IDEMP-IX.
026400         10  IDEMP-KEY           PIC X(40).
026500         10  IDEMP-EVENT-SEQ     PIC 9(07) COMP.
026600 01  IDEMPOTENCY-CONTROL.
026700     05  IDEMP-ENTRY-COUNT       PIC 9(04) COMP VALUE ZERO.
026800     05  IDEMP-MAX-ENTRIES       PIC 9(04) COMP VALUE 3000.
026900     05  IDEMP-FOUND-SW          PIC X(01) VALUE "N".
027000         88  IDEMP-FOUND             VALUE "Y".
027100         88  IDEMP-NOT-FOUND         VALUE "N".
027200
027300 01  WS-HDR-LINE-1.
027400     05  FILLER                  PIC X(01) VALUE " ".
027500     05  FILLER                  PIC X(40) VALUE
027600         "CLINIC NO-SHOW CONTROL PLANE - RUN SUMMARY".
027700     05  FILLER                  PIC X(20) VALUE "RUN DATE: ".
027800     05  HDR-DATE-O              PIC X(08).
027900     05  FILLER                  PIC X(63) VALUE SPACES.
028000
028100 01  WS-DETAIL-LINE.
028200     05  FILLER                  PIC X(01) VALUE " ".
028300     05  DTL-LABEL-O             PIC X(50).
028400     05  DTL-VALUE-O             PIC ZZZ,ZZ9.
028500     05  FILLER                  PIC X(78) VALUE SPACES.
028600
028700 01  WS-LIFT-LINE.
028800     05  FILLER                  PIC X(01) VALUE " ".
028900     05  FILLER                  PIC X(50) VALUE
029000         "TOTAL EXPECTED LIFT (COMPLIANT PROPOSALS)".
029100     05  LIFT-VALUE-O            PIC Z,ZZZ,ZZ9.99.
029200     05  FILLER                  PIC X(68) VALUE SPACES.
029300
029400 01  WS-BLANK-LINE.
029500     05  FILLER                  PIC X(132) VALUE SPACES.
029600
029700 PROCEDURE DIVISION.
029800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029900     PERFORM 100-MAINLINE THRU 100-EXIT
030000             UNTIL NO-MORE-APPOINTMENTS.
030100     PERFORM 999-CLEANUP THRU 999-EXIT.
030200     MOVE +0 TO RETURN-CODE.
030300     GOBACK.
030400
030500 000-HOUSEKEEPING.
030600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030700     DISPLAY "******** BEGIN JOB ORCHNSHW ********".
030800     ACCEPT WRK-DATE FROM DATE.
030900     INITIALIZE CONTROL-TOTALS, IDEMPOTENCY-CONTROL,
031000                CNST-CONTROL-FIELDS, RATE-CONTROL-FIELDS.
031100     MOVE ZERO TO WRK-PROP-SEQ-NBR, WRK-EVENT-SEQ-CTR.
031200     MOVE "whatsapp" TO CLNP-PREFERRED-CHANNEL.
031300     MOVE +3  TO CLNP-MAX-MSGS-PER-DAY.
031400     MOVE +22 TO CLNP-QUIET-HOUR-START.
031500     MOVE +8  TO CLNP-QUIET-HOUR-END.
031600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
031700     PERFORM 900-READ-APPTIN THRU 900-EXIT.
031800 000-EXIT.
031900     EXIT.
032000
032100 100-MAINLINE.
032200     MOVE "100-MAINLINE" TO PARA-NAME.
032300     ADD +1 TO TOT-RECORDS-READ.
032400     MOVE SPACES TO WRK-AUDIT-DETAIL.
032500     SET AUDT-EVT-RECEIVED TO TRUE.
032600     PERFORM 950-EMIT-AUDIT-EVENT THRU 950-EXIT.
032700
032800     PERFORM 150-BOOTSTRAP-CONSENT THRU 150-EXIT.
032900     PERFORM 200-SCORE-APPT         THRU 200-EXIT.
033000     PERFORM 250-BUILD-ACTION-SEQ   THRU 250-EXIT.
033100     PERFORM 300-RESOLVE-ACTION-TIMES THRU 300-EXIT.
033200     PERFORM 350-VALIDATE-COMPLIANCE THRU 350-EXIT.
033300
033400     IF PROP-IS-COMPLIANT
033500         ADD +1 TO TOT-COMPLIANT-COUNT
033600         ADD PROP-EXPECTED-LIFT TO TOT-SUM-EXPECTED-LIFT
033700         PERFORM 400-RUN-WORKER-RAILS THRU 400-EXIT
033800                 VARYING WRK-SEQ-NO FROM 1 BY 1
033900                 UNTIL WRK-SEQ-NO > PROP-ACTION-COUNT
034000     ELSE
034100         ADD +1 TO TOT-REJECTED-COUNT.
034200
034300     PERFORM 700-WRITE-PROPOUT THRU 700-EXIT.
034400
034500     MOVE SPACES TO WRK-AUDIT-DETAIL.
034600     STRING "LEVEL=" PROP-RISK-LEVEL " SCORE=" PROP-RISK-SCORE-X
034700             DELIMITED BY SIZE INTO WRK-AUDIT-DETAIL.
034800     SET AUDT-EVT-PROPOSED TO TRUE.
034900     PERFORM 950-EMIT-AUDIT-EVENT THRU 950-EXIT.
035000
035100     PERFORM 900-READ-APPTIN THRU 900-EXIT.
035200 100-EXIT.
035300     EXIT.
035400
035500 150-BOOTSTRAP-CONSENT.
035600     MOVE "150-BOOTSTRAP-CONSENT" TO PARA-NAME.
035700*** BLANK PATIENT ID IS A NO-OP (REQ #CL-1140).
035800     IF APPT-PATIENT-ID = SPACES
035900         GO TO 150-EXIT.
036000     IF NOT APPT-CONSENT-Y
036100         GO TO 150-EXIT.
036200
036300     IF APPT-PHONE-Y
036400         MOVE "sms     "  TO WRK-CHANNEL
036500         PERFORM 160-GRANT-CONSENT THRU 160-EXIT.
036600
036700     IF APPT-WHATSAPP-Y
036800         MOVE "whatsapp" TO WRK-CHANNEL
036900         PERFORM 160-GRANT-CONSENT THRU 160-EXIT.
037000 150-EXIT.
037100     EXIT.
037200
037300 160-GRANT-CONSENT.
037400*** KEY = PATIENT-ID + CHANNEL.  GRANT (RE-)ACTIVATES THE ROW.
037500     MOVE "N" TO CNST-FOUND-SW.
037600     PERFORM 160-A-SCAN-CONSENT THRU 160-A-EXIT
037700             VARYING CNST-IX FROM 1 BY 1
037800             UNTIL CNST-IX > CNST-ENTRY-COUNT.
037900
038000     IF CNST-NOT-FOUND AND CNST-ENTRY-COUNT < CNST-MAX-ENTRIES
038100         ADD +1 TO CNST-ENTRY-COUNT
038200         MOVE APPT-PATIENT-ID TO CNST-PATIENT-ID(CNST-ENTRY-COUNT)
038300         MOVE WRK-CHANNEL     TO
038400                    CNST-CHANNEL(CNST-ENTRY-COUNT)
038500         MOVE "Y" TO CNST-ACTIVE-FLAG(CNST-ENTRY-COUNT).
038600 160-EXIT.
038700     EXIT.
038800
038900 160-A-SCAN-CONSENT.
039000     IF CNST-PATIENT-ID(CNST-IX) = APPT-PATIENT-ID
039100       AND CNST-CHANNEL(CNST-IX) = WRK-CHANNEL
039200         SET CNST-FOUND TO TRUE
039300         MOVE "Y" TO CNST-ACTIVE-FLAG(CNST-IX).
039400 160-A-EXIT.
039500     EXIT.
039600
039700 200-SCORE-APPT.
039800     MOVE "200-SCORE-APPT" TO PARA-NAME.
039900     MOVE APPT-PREV-NO-SHOWS    TO RSC-PREV-NO-SHOWS.
040000     MOVE APPT-FIRST-VISIT-FLAG TO RSC-FIRST-VISIT-FLAG.
040100     MOVE APPT-LEAD-DAYS        TO RSC-LEAD-DAYS.
040200     MOVE "Y"                   TO RSC-LEAD-KNOWN-FLAG.
040300     MOVE APPT-SCHED-HH         TO RSC-SCHED-HH.
040400     MOVE "Y"                   TO RSC-HOUR-KNOWN-FLAG.
040500     MOVE APPT-SCHED-DOW        TO RSC-SCHED-DOW.
040600     MOVE "Y"                   TO RSC-DOW-KNOWN-FLAG.
040700     MOVE APPT-PHONE-FLAG       TO RSC-PHONE-FLAG.
040800     MOVE APPT-WHATSAPP-FLAG    TO RSC-WHATSAPP-FLAG.
040900
041000     CALL "NSRISK00" USING RISK-SCORER-REC, WRK-CALC-RET-CODE.
041100
041200     MOVE APPT-ID             TO PROP-APPT-ID.
041300     MOVE RSC-RISK-SCORE      TO PROP-RISK-SCORE.
041400     MOVE RSC-RISK-LEVEL      TO PROP-RISK-LEVEL.
041500
041600     EVALUATE TRUE
041700         WHEN RSC-LEVEL-LOW
041800             ADD +1 TO TOT-LOW-COUNT
041900         WHEN RSC-LEVEL-MEDIUM
042000             ADD +1 TO TOT-MEDIUM-COUNT
042100         WHEN OTHER
042200             ADD +1 TO TOT-HIGH-COUNT
042300     END-EVALUATE.
042400
042500     MOVE SPACES TO WRK-AUDIT-DETAIL.
042600     STRING "SCORE=" PROP-RISK-SCORE-X " LEVEL=" PROP-RISK-LEVEL
042700             DELIMITED BY SIZE INTO WRK-AUDIT-DETAIL.
042800     SET AUDT-EVT-SCORED TO TRUE.
042900     PERFORM 950-EMIT-AUDIT-EVENT THRU 950-EXIT.
043000 200-EXIT.
043100     EXIT.
043200
043300 250-BUILD-ACTION-SEQ.
043400     MOVE "250-BUILD-ACTION-SEQ" TO PARA-NAME.
043500*** ASSIGN THE PROPOSAL ITS ID NOW - THE ACTION RECORDS NEED IT
043600*** EVEN IF THE PROPOSAL TURNS OUT NON-COMPLIANT.
043700     ADD +1 TO WRK-PROP-SEQ-NBR.
043800     MOVE "PROP-"           TO PROP-ID-PREFIX.
043900     MOVE WRK-PROP-SEQ-NBR  TO WRK-PROP-SEQ-DISP.
044000     MOVE WRK-PROP-SEQ-DISP TO PROP-ID-SEQ-NBR.
044100
044200     EVALUATE TRUE
044300         WHEN RSC-LEVEL-LOW
044400             MOVE "L"   TO WRK-LEVEL-CD
044500             MOVE 1     TO PROP-ACTION-COUNT
044600             MOVE .05   TO PROP-EXPECTED-LIFT
044700         WHEN RSC-LEVEL-MEDIUM
044800             MOVE "M"   TO WRK-LEVEL-CD
044900             MOVE 2     TO PROP-ACTION-COUNT
045000             MOVE .15   TO PROP-EXPECTED-LIFT
045100         WHEN OTHER
045200             MOVE "H"   TO WRK-LEVEL-CD
045300             MOVE 3     TO PROP-ACTION-COUNT
045400             MOVE .25   TO PROP-EXPECTED-LIFT
045500     END-EVALUATE.
045600 250-EXIT.
045700     EXIT.
045800
045900 300-RESOLVE-ACTION-TIMES.
046000*** NOTHING TO DO HERE AT THE PROPOSAL LEVEL - EACH ACTION'S
046100*** SEND TIME IS RESOLVED AS IT IS BUILT, AT 400-RUN-WORKER-
046200*** RAILS, SINCE THE TEMPLATE ROW (AND THEREFORE HOURS-BEFORE)
046300*** IS ONLY KNOWN ONE ACTION AT A TIME.
046400     MOVE "300-RESOLVE-ACTION-TIMES" TO PARA-NAME.
046500 300-EXIT.
046600     EXIT.
046700
046800 350-VALIDATE-COMPLIANCE.
046900     MOVE "350-VALIDATE-COMPLIANCE" TO PARA-NAME.
047000     MOVE SPACES TO PROP-VIOLATION-TEXT.
047100     IF PROP-ACTION-COUNT > CLNP-MAX-MSGS-PER-DAY
047200         SET PROP-NOT-COMPLIANT TO TRUE
047300         STRING "Action count (" PROP-ACTION-COUNT
047400                 ") exceeds daily limit ("
047500                 CLNP-MAX-MSGS-PER-DAY ")"
047600                 DELIMITED BY SIZE INTO PROP-VIOLATION-TEXT
047700     ELSE
047800         SET PROP-IS-COMPLIANT TO TRUE.
047900 350-EXIT.
048000     EXIT.
048100
048200 400-RUN-WORKER-RAILS.
048300     MOVE "400-RUN-WORKER-RAILS" TO PARA-NAME.
048400     ADD +1 TO TOT-ACTIONS-PLANNED.
048500
048600*** FIND THE TEMPLATE ROW FOR THIS LEVEL/SEQ AND BUILD THE
048700*** ACTION RECORD FROM IT.  SIX ROWS - A FULL LINEAR SCAN IS
048800*** CHEAPER THAN THE BOOKKEEPING TO STOP EARLY.
048900     SET WRK-TEMPLATE-NOT-FOUND TO TRUE.
049000     MOVE 1 TO WRK-TEMPLATE-IX.
049100     PERFORM 405-LOCATE-TEMPLATE-ROW THRU 405-EXIT
049200             VARYING ACTSEQT-IX FROM 1 BY 1
049300             UNTIL ACTSEQT-IX > 6.
049400     PERFORM 405-A-CHECK-FOUND THRU 405-A-EXIT.
049500
049600     MOVE PROPOSAL-ID         TO ACTN-PROPOSAL-ID.
049700     MOVE PROP-APPT-ID        TO ACTN-APPT-ID.
049800     MOVE APPT-PATIENT-ID     TO ACTN-PATIENT-ID.
049900     MOVE WRK-SEQ-NO          TO ACTN-SEQ-NO.
050000     MOVE ACTSEQT-ACTION-TYPE(WRK-TEMPLATE-IX) TO ACTN-ACTION-TYPE.
050100     MOVE CLNP-PREFERRED-CHANNEL TO ACTN-CHANNEL.
050200     MOVE ACTSEQT-TEMPLATE(WRK-TEMPLATE-IX)  TO ACTN-TEMPLATE.
050300     MOVE ACTSEQT-HOURS-BEF(WRK-TEMPLATE-IX) TO ACTN-HOURS-BEFORE.
050400     MOVE SPACES              TO ACTN-BLOCK-REASON.
050500
050600     MOVE APPT-SCHED-DATE     TO ATR-SCHED-DATE.
050700     MOVE APPT-SCHED-TIME     TO ATR-SCHED-TIME.
050800     MOVE ACTN-HOURS-BEFORE   TO ATR-HOURS-BEFORE.
050900     CALL "NSTIME00" USING ACTION-TIME-REC, WRK-CALC-RET-CODE.
051000     MOVE ATR-SEND-DATE       TO ACTN-SEND-DATE.
051100     MOVE ATR-SEND-TIME       TO ACTN-SEND-TIME.
051200
051300     MOVE "N" TO WRK-RAILS-BLOCKED-SW.
051400     PERFORM 410-CHECK-CONSENT THRU 410-EXIT.
051500     IF WRK-RAILS-CLEARED
051600         PERFORM 420-CHECK-QUIET-HOURS THRU 420-EXIT.
051700     IF WRK-RAILS-CLEARED
051800         PERFORM 430-CHECK-RATE-LIMIT THRU 430-EXIT.
051900
052000     IF WRK-RAILS-CLEARED
052100         SET ACTN-STAT-EXECUTED TO TRUE
052200         ADD +1 TO TOT-ACTIONS-EXECUTED
052300         MOVE ACTN-BLOCK-REASON TO WRK-AUDIT-DETAIL
052400         SET AUDT-EVT-EXECUTED TO TRUE
052500         PERFORM 950-EMIT-AUDIT-EVENT THRU 950-EXIT
052600     ELSE
052700         SET ACTN-STAT-BLOCKED TO TRUE
052800         ADD +1 TO TOT-ACTIONS-BLOCKED
052900         MOVE ACTN-BLOCK-REASON TO WRK-AUDIT-DETAIL
053000         SET AUDT-EVT-BLOCKED TO TRUE
053100         PERFORM 950-EMIT-AUDIT-EVENT THRU 950-EXIT.
053200
053300     PERFORM 720-WRITE-ACTNOUT THRU 720-EXIT.
053400 400-EXIT.
053500     EXIT.
053600
053700 405-LOCATE-TEMPLATE-ROW.
053800*** ONE PASS OF THE REVENUE-SEQUENCER TEMPLATE SCAN - CALLED
053900*** ONCE PER ROW BY THE PERFORM ... VARYING IN 400-RUN-WORKER-
054000*** RAILS ABOVE.
054100     IF ACTSEQT-LEVEL-CD(ACTSEQT-IX) = WRK-LEVEL-CD
054200       AND ACTSEQT-SEQ-NO(ACTSEQT-IX) = WRK-SEQ-NO
054300         SET WRK-TEMPLATE-FOUND TO TRUE
054400         MOVE ACTSEQT-IX TO WRK-TEMPLATE-IX.
054500 405-EXIT.
054600     EXIT.
054700
054800 405-A-CHECK-FOUND.
054900*** SHOULD NEVER FAIL TO FIND A ROW - THE TEMPLATE COVERS EVERY
055000*** LEVEL/SEQ COMBINATION 250-BUILD-ACTION-SEQ CAN SET.
055100     IF WRK-TEMPLATE-NOT-FOUND
055200         MOVE "** NO TEMPLATE ROW FOR ACTION SEQUENCE" TO
055300              ABEND-REASON
055400         GO TO 1000-ABEND-RTN.
055500 405-A-EXIT.
055600     EXIT.
055700
055800 410-CHECK-CONSENT.
055900*** RULE 1 - MISSING PATIENT ID FAILS OPEN (ALLOW).  NO ACTIVE
056000*** CONSENT ROW FOR THIS PATIENT/CHANNEL BLOCKS.
056100     MOVE "410-CHECK-CONSENT" TO PARA-NAME.
056200     IF APPT-PATIENT-ID = SPACES
056300         MOVE "N" TO WRK-RAILS-BLOCKED-SW
056400         GO TO 410-EXIT.
056500
056600     MOVE "N" TO CNST-FOUND-SW.
056700     PERFORM 410-A-SCAN-CONSENT THRU 410-A-EXIT
056800             VARYING CNST-IX FROM 1 BY 1
056900             UNTIL CNST-IX > CNST-ENTRY-COUNT.
057000
057100     IF CNST-FOUND
057200         MOVE "N" TO WRK-RAILS-BLOCKED-SW
057300     ELSE
057400         MOVE "Y" TO WRK-RAILS-BLOCKED-SW
057500         SET ACTN-BLK-NO-CONSENT TO TRUE
057600         ADD +1 TO TOT-BLOCKED-NO-CONSENT.
057700 410-EXIT.
057800     EXIT.
057900
058000 410-A-SCAN-CONSENT.
058100     IF CNST-PATIENT-ID(CNST-IX) = APPT-PATIENT-ID
058200       AND CNST-CHANNEL(CNST-IX) = ACTN-CHANNEL
058300       AND CNST-IS-ACTIVE(CNST-IX)
058400         SET CNST-FOUND TO TRUE.
058500 410-A-EXIT.
058600     EXIT.
058700
058800 420-CHECK-QUIET-HOURS.
058900*** RULE 2 - CLNP-QUIET-HOUR-START/END DRIVE THE BLOCKING WINDOW.
059000*** TODAY'S PROFILE WRAPS MIDNIGHT (22:00-08:00), BUT REQ #CL-1422
059100*** MADE THE WINDOW A PARAMETER, NOT A HARD-CODE, SO A NON-
059200*** WRAPPING WINDOW (START NOT PAST END) HAS TO BLOCK CORRECTLY
059300*** TOO, NOT JUST THE WRAP CASE.
059400     MOVE "420-CHECK-QUIET-HOURS" TO PARA-NAME.
059500     IF CLNP-QUIET-HOUR-START > CLNP-QUIET-HOUR-END
059600         IF ACTN-SEND-HH >= CLNP-QUIET-HOUR-START
059700           OR ACTN-SEND-HH < CLNP-QUIET-HOUR-END
059800             MOVE "Y" TO WRK-RAILS-BLOCKED-SW
059900             SET ACTN-BLK-QUIET-HRS TO TRUE
060000             ADD +1 TO TOT-BLOCKED-QUIET-HRS
060100         ELSE
060200             MOVE "N" TO WRK-RAILS-BLOCKED-SW
060300     ELSE
060400         IF ACTN-SEND-HH >= CLNP-QUIET-HOUR-START
060500           AND ACTN-SEND-HH < CLNP-QUIET-HOUR-END
060600             MOVE "Y" TO WRK-RAILS-BLOCKED-SW
060700             SET ACTN-BLK-QUIET-HRS TO TRUE
060800             ADD +1 TO TOT-BLOCKED-QUIET-HRS
060900         ELSE
061000             MOVE "N" TO WRK-RAILS-BLOCKED-SW.
061100 420-EXIT.
061200     EXIT.
061300
061400 430-CHECK-RATE-LIMIT.
061500*** RULE 3 - AT MOST 3 MESSAGES PER PATIENT+CHANNEL PER DAY.
061600*** MISSING PATIENT ID OR A LIMIT OF ZERO OR LESS ALLOWS.
061700     MOVE "430-CHECK-RATE-LIMIT" TO PARA-NAME.
061800     IF APPT-PATIENT-ID = SPACES OR CLNP-MAX-MSGS-PER-DAY <= 0
061900         MOVE "N" TO WRK-RAILS-BLOCKED-SW
062000         GO TO 430-EXIT.
062100
062200     MOVE "N" TO RATE-FOUND-SW.
062300     PERFORM 430-A-SCAN-RATE-TABLE THRU 430-A-EXIT
062400             VARYING RATE-IX FROM 1 BY 1
062500             UNTIL RATE-IX > RATE-ENTRY-COUNT.
062600
062700     IF RATE-NOT-FOUND AND RATE-ENTRY-COUNT < RATE-MAX-ENTRIES
062800         ADD +1 TO RATE-ENTRY-COUNT
062900         MOVE APPT-PATIENT-ID TO
063000              RATE-PATIENT-ID(RATE-ENTRY-COUNT)
063100         MOVE ACTN-CHANNEL    TO RATE-CHANNEL(RATE-ENTRY-COUNT)
063200         MOVE ZERO            TO RATE-MSG-COUNT(RATE-ENTRY-COUNT)
063300         MOVE RATE-ENTRY-COUNT TO WRK-RATE-ROW-IX.
063400
063500     IF RATE-MSG-COUNT(WRK-RATE-ROW-IX) >= CLNP-MAX-MSGS-PER-DAY
063600         MOVE "Y" TO WRK-RAILS-BLOCKED-SW
063700         SET ACTN-BLK-RATE-LIMIT TO TRUE
063800         ADD +1 TO TOT-BLOCKED-RATE-LIMIT
063900     ELSE
064000         MOVE "N" TO WRK-RAILS-BLOCKED-SW
064100         ADD +1 TO RATE-MSG-COUNT(WRK-RATE-ROW-IX).
064200 430-EXIT.
064300     EXIT.
064400
064500 430-A-SCAN-RATE-TABLE.
064600     IF RATE-PATIENT-ID(RATE-IX) = APPT-PATIENT-ID
064700       AND RATE-CHANNEL(RATE-IX) = ACTN-CHANNEL
064800         SET RATE-FOUND TO TRUE
064900         MOVE RATE-IX TO WRK-RATE-ROW-IX.
065000 430-A-EXIT.
065100     EXIT.
065200
065300 700-WRITE-PROPOUT.
065400     MOVE "700-WRITE-PROPOUT" TO PARA-NAME.
065500     WRITE PROPOUT-REC FROM PROPOSAL-RECORD-OUT.
065600 700-EXIT.
065700     EXIT.
065800
065900 720-WRITE-ACTNOUT.
066000     MOVE "720-WRITE-ACTNOUT" TO PARA-NAME.
066100     WRITE ACTNOUT-REC FROM ACTION-RECORD-OUT.
066200 720-EXIT.
066300     EXIT.
066400
066500 800-OPEN-FILES.
066600     MOVE "800-OPEN-FILES" TO PARA-NAME.
066700     OPEN INPUT APPTIN.
066800     OPEN OUTPUT PROPOUT, ACTNOUT, AUDTOUT, SYSOUT.
066900 800-EXIT.
067000     EXIT.
067100
067200 850-CLOSE-FILES.
067300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
067400     CLOSE APPTIN, PROPOUT, ACTNOUT, AUDTOUT, SYSOUT.
067500 850-EXIT.
067600     EXIT.
067700
067800 900-READ-APPTIN.
067900     MOVE "900-READ-APPTIN" TO PARA-NAME.
068000     READ APPTIN INTO APPT-RECORD-IN
068100         AT END MOVE "N" TO MORE-DATA-SW
068200     END-READ.
068300 900-EXIT.
068400     EXIT.
068500
068600 950-EMIT-AUDIT-EVENT.
068700*** APPEND-ONLY AUDIT LOG.  IDEMPOTENCY KEY IS AGGREGATE-ID +
068800*** EVENT-TYPE + SEQUENCE-WITHIN-PROPOSAL, WHICH IS UNIQUE
068900*** ENOUGH FOR THIS BATCH - EVERY STEP HAPPENS AT MOST ONCE
069000*** PER APPOINTMENT EXCEPT ACTION-BLOCKED/ACTION-EXECUTED,
069100*** WHICH ARE KEYED BY ACTION SEQUENCE NUMBER TOO.
069200     MOVE "950-EMIT-AUDIT-EVENT" TO PARA-NAME.
069300     MOVE SPACES TO WRK-IDEMP-KEY.
069400     STRING APPT-ID AUDT-EVENT-TYPE WRK-SEQ-NO
069500             DELIMITED BY SIZE INTO WRK-IDEMP-KEY.
069600
069700     MOVE "N" TO IDEMP-FOUND-SW.
069800     IF IDEMP-ENTRY-COUNT < IDEMP-MAX-ENTRIES
069900         PERFORM 950-A-SCAN-IDEMP-KEYS THRU 950-A-EXIT
070000                 VARYING IDEMP-IX FROM 1 BY 1
070100                 UNTIL IDEMP-IX > IDEMP-ENTRY-COUNT.
070200
070300     IF IDEMP-FOUND
070400         GO TO 950-EXIT.
070500
070600     ADD +1 TO WRK-EVENT-SEQ-CTR.
070700     MOVE WRK-EVENT-SEQ-CTR TO AUDT-EVENT-SEQ.
070800     MOVE APPT-ID           TO AUDT-AGGREGATE-ID.
070900     MOVE "SYSTEM"          TO AUDT-ACTOR.
071000     MOVE WRK-AUDIT-DETAIL  TO AUDT-EVENT-DETAIL.
071100     WRITE AUDTOUT-REC FROM AUDIT-EVENT-RECORD.
071200
071300     IF IDEMP-ENTRY-COUNT < IDEMP-MAX-ENTRIES
071400         ADD +1 TO IDEMP-ENTRY-COUNT
071500         MOVE WRK-IDEMP-KEY     TO IDEMP-KEY(IDEMP-ENTRY-COUNT)
071600         MOVE WRK-EVENT-SEQ-CTR TO
071700              IDEMP-EVENT-SEQ(IDEMP-ENTRY-COUNT).
071800 950-EXIT.
071900     EXIT.
072000
072100 950-A-SCAN-IDEMP-KEYS.
072200     IF IDEMP-KEY(IDEMP-IX) = WRK-IDEMP-KEY
072300         SET IDEMP-FOUND TO TRUE.
072400 950-A-EXIT.
072500     EXIT.
072600
072700*** CROSS-FOOT THE THREE BLOCKED-REASON COUNTERS AGAINST
072800*** TOT-ACTIONS-BLOCKED - IF THEY DO NOT AGREE ONE OF THE
072900*** 410/420/430 WORKER RAILS PARAGRAPHS BLOCKED AN ACTION
073000*** WITHOUT BUMPING ITS OWN REASON COUNTER (REQ #CL-1422).
073100 960-VERIFY-BLOCKED-TOTALS.
073200     MOVE "960-VERIFY-BLOCKED-TOTALS" TO PARA-NAME.
073300     MOVE ZERO TO WRK-FOOT-TOTAL.
073400     PERFORM 970-FOOT-ONE-REASON THRU 970-EXIT
073500             VARYING WRK-FOOT-IX FROM 1 BY 1
073600             UNTIL WRK-FOOT-IX > 3.
073700     IF WRK-FOOT-TOTAL NOT EQUAL TO TOT-ACTIONS-BLOCKED
073800         DISPLAY "** WARNING - BLOCKED-REASON CROSS-FOOT OUT OF "
073900                 "BALANCE **"
074000         DISPLAY "** TOT-ACTIONS-BLOCKED **"
074100         DISPLAY TOT-ACTIONS-BLOCKED
074200         DISPLAY "** REASON TOTAL        **"
074300         DISPLAY WRK-FOOT-TOTAL.
074400 960-EXIT.
074500     EXIT.
074600
074700 970-FOOT-ONE-REASON.
074800     MOVE "960-VERIFY-BLOCKED-TOTALS" TO PARA-NAME.
074900     ADD BLKD-REASON-ENTRY(WRK-FOOT-IX) TO WRK-FOOT-TOTAL.
075000 970-EXIT.
075100     EXIT.
075200
075300 999-CLEANUP.
075400     MOVE "999-CLEANUP" TO PARA-NAME.
075500     PERFORM 960-VERIFY-BLOCKED-TOTALS THRU 960-EXIT.
075600     MOVE WRK-DATE TO HDR-DATE-O.
075700     WRITE SYSOUT-REC FROM WS-HDR-LINE-1 AFTER ADVANCING
075800             NEXT-PAGE.
075900     WRITE SYSOUT-REC FROM WS-BLANK-LINE.
076000
076100     MOVE "RECORDS READ"                 TO DTL-LABEL-O.
076200     MOVE TOT-RECORDS-READ               TO DTL-VALUE-O.
076300     WRITE SYSOUT-REC FROM WS-DETAIL-LINE.
076400
076500     MOVE "PROPOSALS - LOW RISK"         TO DTL-LABEL-O.
076600     MOVE TOT-LOW-COUNT                  TO DTL-VALUE-O.
076700     WRITE SYSOUT-REC FROM WS-DETAIL-LINE.
076800
076900     MOVE "PROPOSALS - MEDIUM RISK"      TO DTL-LABEL-O.
077000     MOVE TOT-MEDIUM-COUNT                TO DTL-VALUE-O.
077100     WRITE SYSOUT-REC FROM WS-DETAIL-LINE.
077200
077300     MOVE "PROPOSALS - HIGH RISK"        TO DTL-LABEL-O.
077400     MOVE TOT-HIGH-COUNT                 TO DTL-VALUE-O.
077500     WRITE SYSOUT-REC FROM WS-DETAIL-LINE.
077600
077700     MOVE "PROPOSALS - COMPLIANT"        TO DTL-LABEL-O.
077800     MOVE TOT-COMPLIANT-COUNT            TO DTL-VALUE-O.
077900     WRITE SYSOUT-REC FROM WS-DETAIL-LINE.
078000
078100     MOVE "PROPOSALS - REJECTED"         TO DTL-LABEL-O.
078200     MOVE TOT-REJECTED-COUNT             TO DTL-VALUE-O.
078300     WRITE SYSOUT-REC FROM WS-DETAIL-LINE.
078400
078500     MOVE "ACTIONS PLANNED"              TO DTL-LABEL-O.
078600     MOVE TOT-ACTIONS-PLANNED            TO DTL-VALUE-O.
078700     WRITE SYSOUT-REC FROM WS-DETAIL-LINE.
078800
078900     MOVE "ACTIONS EXECUTED"             TO DTL-LABEL-O.
079000     MOVE TOT-ACTIONS-EXECUTED           TO DTL-VALUE-O.
079100     WRITE SYSOUT-REC FROM WS-DETAIL-LINE.
079200
079300     MOVE "ACTIONS BLOCKED - TOTAL"      TO DTL-LABEL-O.
079400     MOVE TOT-ACTIONS-BLOCKED            TO DTL-VALUE-O.
079500     WRITE SYSOUT-REC FROM WS-DETAIL-LINE.
079600
079700     MOVE "ACTIONS BLOCKED - NO CONSENT" TO DTL-LABEL-O.
079800     MOVE TOT-BLOCKED-NO-CONSENT         TO DTL-VALUE-O.
079900     WRITE SYSOUT-REC FROM WS-DETAIL-LINE.
080000
080100     MOVE "ACTIONS BLOCKED - QUIET HOURS" TO DTL-LABEL-O.
080200     MOVE TOT-BLOCKED-QUIET-HRS           TO DTL-VALUE-O.
080300     WRITE SYSOUT-REC FROM WS-DETAIL-LINE.
080400
080500     MOVE "ACTIONS BLOCKED - RATE LIMITED" TO DTL-LABEL-O.
080600     MOVE TOT-BLOCKED-RATE-LIMIT            TO DTL-VALUE-O.
080700     WRITE SYSOUT-REC FROM WS-DETAIL-LINE.
080800
080900     MOVE TOT-SUM-EXPECTED-LIFT          TO LIFT-VALUE-O.
081000     WRITE SYSOUT-REC FROM WS-LIFT-LINE.
081100
081200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
081300     DISPLAY "******** NORMAL END OF JOB ORCHNSHW ********".
081400 999-EXIT.
081500     EXIT.
081600
081700 1000-ABEND-RTN.
081800     WRITE SYSOUT-REC FROM ABEND-REC.
081900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
082000     DISPLAY "*** ABNORMAL END OF JOB - ORCHNSHW ***" UPON
082100             CONSOLE.
082200     DIVIDE ZERO-VAL INTO ONE-VAL.
